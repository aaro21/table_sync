000100*>*******************************************
000200*>  Run Option Switches For The Table       *
000300*>  Reconciliation And Fix Suite            *
000400*>*******************************************
000500*>
000600*> In the manner of Test-Data-Flags.cob - toggled by hand before a
000700*> run, not read from any parameter file.  Defaults are the safe,
000800*> production defaults: no limit, no filter, skip nulls, no hash
000900*> fast-path, live (not dry) run.
001000*>
001100*> 09/03/85 vbc - Created for the year-end table audit run.
001200*> 14/01/99 vbc - Ropt-Use-Hash-Sw added, Y2K test batch.
001300*>
001400 01  RECN-Run-Options.
001500     03  Ropt-Row-Limit         pic 9(6)        comp value zero.
001600     03  Ropt-Filter-Key        pic x(10)       value spaces.
001700     03  Ropt-Skip-Nulls-Sw     pic x           value "Y".
001800         88  Ropt-Skip-Nulls        value "Y".
001900         88  Ropt-Apply-Nulls       value "N".
002000     03  Ropt-Use-Hash-Sw       pic x           value "N".
002100         88  Ropt-Use-Row-Hash       value "Y".
002200         88  Ropt-No-Row-Hash        value "N".
002300     03  Ropt-Dry-Run-Sw        pic x           value "N".
002400         88  Ropt-Dry-Run            value "Y".
002500         88  Ropt-Live-Run           value "N".
002600     03  filler                 pic x(20).
002700*>
