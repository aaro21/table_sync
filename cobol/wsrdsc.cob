000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Discrepancy      *
000400*>       Report Row                        *
000500*>     Uses Disc-Pk as key (non-unique)    *
000600*>*******************************************
000700*>  File size 84 bytes.
000800*>
000900*> Written by RECN000 (one row per discrepancy found), read and
001000*> rewritten by FIXM000/FIXR000 while applying mismatch fixes.
001100*>
001200*> 06/03/85 vbc - Created for the year-end table audit run.
001300*> 22/10/98 vbc - Century check: Disc-Year widened, Y2K test run ok.
001400*> 09/05/12 jab - Disc-Partition-Key redefine added, matches Acct one.
001500*> 24/11/25 tmc - Reserve filler taken back out, same reason as the
001600*>                Acct record's - DISCROUT's 84-byte row is fixed by
001700*>                the interchange spec and the 09/11/12 pad was
001800*>                quietly carrying every discrepancy row to 88.
001900*>
002000 01  RECN-Discrep-Record.
002100     03  Disc-Pk                pic x(10).
002200     03  Disc-Type              pic x(15).
002300         88  Disc-Type-Mismatch     value "mismatch       ".
002400         88  Disc-Type-Missing      value "missing_in_dest".
002500         88  Disc-Type-Extra        value "extra_in_dest  ".
002600     03  Disc-Column            pic x(12).
002700     03  Disc-Src-Value         pic x(20).
002800     03  Disc-Dest-Value        pic x(20).
002900     03  Disc-Partition.
003000         05  Disc-Year          pic 9(4).
003100         05  Disc-Month         pic 99.
003200         05  Disc-Week          pic 9.
003300     03  Disc-Partition-Key redefines Disc-Partition
003400                                pic x(7).
003500*>
