000100*>****************************************************************
000200*>                                                               *
000300*>            F I X - M I S M A T C H E S   M O D U L E          *
000400*>                                                               *
000500*>    Applies the source value for every actionable mismatch     *
000600*>    discrepancy to the destination extract, producing the      *
000700*>    corrected FIXED-DEST-FILE and a trimmed DISCREP-FILE.       *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400 program-id.             FIXM000.
001500 author.                 R J TAYLOR.
001600 installation.           APPLEWOOD COMPUTERS - RECONCILIATION UNIT.
001700 date-written.           11-MAR-85.
001800 date-compiled.
001900 security.               COPYRIGHT (C) 1985-2026, APPLEWOOD COMPUTERS.
002000*>**
002100*>    Remarks.           Stages the run's mismatch discrepancies into
002200*>                       a working table, then makes one straight-
002300*>                       through pass of DEST-FILE producing FIXED-
002400*>                       DEST-FILE in the same row order, applying a
002500*>                       fix wherever a staged entry matches.  Non-
002600*>                       applied discrepancies are carried forward
002700*>                       into the trimmed DISCREP-FILE.  Called by
002800*>                       RECN000 (in-line) and FIXR000 (dry run) -
002900*>                       never run stand alone.
003000*>**
003100*>    Called modules.     None.
003200*>    Files used.        DEST-FILE, DISCREP-FILE, DISCNEW-FILE,
003300*>                       FIXED-DEST-FILE.
003400*>**
003500*> Changes:
003600*> 11/03/85 rjt -    Created for the year-end table audit run.
003700*> 04/09/91 rjt -    Skip-nulls default switched on after finance found
003800*>                   blank source values were overwriting good balances.
003900*> 19/01/99 vbc -    Y2K sweep - Rfx-Partition label build re-tested
004000*>                   across the century rollover.  Passed clean.
004100*> 30/04/08 jab -    Fix-stage table raised to 2000 slots, was capping
004200*>                   out on the quarter-end catch-up run.
004300*> 12/11/17 rjt -    Dry-run path split into its own paragraph, was
004400*>                   sharing aa000 and double-counting on re-run.
004500*> 19/09/25 vbc -    Copyright notice update superseding all previous.
004600*> 02/11/25 tmc -    Stage table now keeps Disc-Dest-Value alongside
004700*>                   the source value - an unmatched entry requeued
004800*>                   into DISCNEW-FILE was blanking the destination
004900*>                   value auditors rely on, instead of carrying the
005000*>                   original forward untouched.
005100*> 16/11/25 vbc -    Prog-Name moved back to a 77-level item carrying
005200*>                   the version tag, matching the rest of the suite.
005300*> 24/11/25 tmc -    DEST-FILE/FIXED-DEST-FILE/DISCREP-FILE/DISCNEW-FILE
005400*>                   record lengths corrected to 60/60/84/84 - were
005500*>                   carrying a 4-byte reserve pad wsract.cob/wsrdsc.cob
005600*>                   no longer declare.
005700*> 24/11/25 tmc -    DISCNEW-FILE was left as a dead-end scratch file -
005800*>                   the trimmed set never made it back onto DISCROUT,
005900*>                   so the caller's own DISCREP-FILE handle still held
006000*>                   the untrimmed rows.  aa000 now folds ee000's
006100*>                   scratch copy back over DISCROUT once a live run's
006200*>                   working passes are done, so DISCREP-FILE itself
006300*>                   ends up holding the trimmed set; a dry run skips
006400*>                   the fold-back, same as it always skipped DEST-FILE.
006500*>**
006600*>*********************************************************************
006700*>
006800 environment              division.
006900*>================================
007000*>
007100 configuration            section.
007200 special-names.
007300     class    fix-digit is "0" thru "9".
007400*>
007500 input-output             section.
007600 file-control.
007700     select   dest-file assign to DESTIN
007800              organization is sequential
007900              file status is ws-dest-status.
008000     select   fixed-dest-file assign to FIXDEST
008100              organization is sequential
008200              file status is ws-fixd-status.
008300     select   discrep-file assign to DISCROUT
008400              organization is sequential
008500              file status is ws-discrep-status.
008600     select   discrep-new-file assign to DISCNEW
008700              organization is sequential
008800              file status is ws-discnew-status.
008900*>
009000 data                     division.
009100*>================================
009200*>
009300 file section.
009400*>
009500 fd  dest-file
009600     recording mode is f
009700     label records are standard
009800     record contains 60 characters
009900     block contains 0 records
010000     data record is dsr-dest-record.
010100 copy "wsract.cob"
010200      replacing ==RECN-Acct-Record== by ==dsr-dest-record==
010300                 ==Acct-== by ==Dsr-Acct-==.
010400*>
010500 fd  fixed-dest-file
010600     recording mode is f
010700     label records are standard
010800     record contains 60 characters
010900     block contains 0 records
011000     data record is fxr-fixed-record.
011100 copy "wsract.cob"
011200      replacing ==RECN-Acct-Record== by ==fxr-fixed-record==
011300                 ==Acct-== by ==Fxr-Acct-==.
011400*>
011500 fd  discrep-file
011600     recording mode is f
011700     label records are standard
011800     record contains 84 characters
011900     block contains 0 records
012000     data record is recn-discrep-record.
012100 copy "wsrdsc.cob".
012200*>
012300 fd  discrep-new-file
012400     recording mode is f
012500     label records are standard
012600     record contains 84 characters
012700     block contains 0 records
012800     data record is dnw-discrep-record.
012900 copy "wsrdsc.cob"
013000      replacing ==RECN-Discrep-Record== by ==dnw-discrep-record==
013100                 ==Disc-== by ==Dnw-Disc-==.
013200*>
013300 working-storage          section.
013400*>--------------------------------
013500*>
013600 77  Prog-Name             pic x(17)  value "FIXM000 (1.0.00)".
013700 01  ws-dest-status        pic xx     value "00".
013800     88  ws-dest-ok             value "00".
013900     88  ws-dest-eof            value "10".
014000 01  ws-fixd-status        pic xx     value "00".
014100 01  ws-discrep-status     pic xx     value "00".
014200     88  ws-discrep-ok          value "00".
014300     88  ws-discrep-eof         value "10".
014400 01  ws-discnew-status     pic xx     value "00".
014500*>
014600 01  ws-dest-eof-sw        pic x      value "N".
014700     88  ws-dest-at-eof        value "Y".
014800 01  ws-discrep-eof-sw     pic x      value "N".
014900     88  ws-discrep-at-eof     value "Y".
015000 01  ws-discnew-eof-sw     pic x      value "N".
015100     88  ws-discnew-at-eof     value "Y".
015200*>
015300 01  ws-dest-status-num    redefines ws-dest-status
015400                           pic 99.
015500 01  ws-discrep-status-num redefines ws-discrep-status
015600                           pic 99.
015700*>
015800*> Working fix-stage table - one entry per actionable mismatch found
015900*> in DISCREP-FILE, applied against DEST-FILE in a single pass and
016000*> then dropped from the trimmed DISCREP-FILE; unmatched entries are
016100*> carried forward unapplied.
016200*>
016300 01  ws-fix-stage.
016400     03  ws-fs-count        pic 9(4)   comp value zero.
016500     03  ws-fs-entry occurs 2000 times
016600                    indexed by ws-fs-idx.
016700         05  ws-fs-pk           pic x(10).
016800         05  ws-fs-year         pic 9(4).
016900         05  ws-fs-month        pic 99.
017000         05  ws-fs-week         pic 9.
017100         05  ws-fs-week-alpha redefines ws-fs-week
017200                                pic x.
017300         05  ws-fs-column       pic x(12).
017400         05  ws-fs-src-value    pic x(20).
017500         05  ws-fs-dest-value   pic x(20).
017600         05  ws-fs-applied-sw   pic x      value "N".
017700             88  ws-fs-applied      value "Y".
017800     03  filler             pic x(4).
017900*>
018000 01  ws-search-sub          pic 9(4)   comp value zero.
018100 01  ws-found-sw            pic x      value "N".
018200     88  ws-fix-found           value "Y".
018300*>
018400*> Fix-summary partition label, built the same way PART000 builds the
018500*> report's partition label, so hh031 in RECN000 can match this table
018600*> against the label it is currently printing.
018700*>
018800 01  ws-fix-label-work.
018900     03  ws-flw-yr          pic 9(4).
019000     03  ws-flw-dash1       pic x      value "-".
019100     03  ws-flw-mo          pic 99.
019200     03  ws-flw-wk-part     pic x(3)   value spaces.
019300 01  ws-fix-label redefines ws-fix-label-work
019400                           pic x(10).
019500*>
019600 linkage                  section.
019700*>***************
019800*>
019900 copy "wscall.cob".
020000 copy "wsrprm.cob".
020100 copy "wsrfix.cob".
020200*>
020300 procedure division using RECN-Calling-Data
020400                          RECN-Run-Options
020500                          RECN-Fix-Table.
020600*>
020700 aa000-Main-Control        section.
020800*>*********************************
020900     move     zero to Rfx-Count.
021000     move     zero to Rfx-Total-Updated.
021100     move     zero to ws-fs-count.
021200*>
021300     open     output discrep-new-file.
021400*>
021500     if       Ropt-Dry-Run
021600              perform  aa900-Copy-Discrep-Unchanged thru aa900-Exit
021700     else
021800              perform  bb000-Stage-Fix-Table thru bb000-Exit
021900              perform  cc000-Apply-Fixes-To-Dest thru cc000-Exit
022000              perform  dd000-Requeue-Unapplied thru dd000-Exit
022100     end-if.
022200*>
022300     close    discrep-new-file.
022400*>
022500*> DISCNEW-FILE is a scratch pass with no life of its own past this
022600*> program - on a live run, fold it straight back over DISCROUT now
022700*> that it holds the trimmed set, so the caller's own DISCREP-FILE
022800*> handle reads the trimmed rows the next time it opens it.  A dry
022900*> run leaves DISCROUT exactly as found - see the 15/05/11 note on
023000*> FIXR000 for why "dry run" has to mean no files touched at all.
023100*>
023200     if       not Ropt-Dry-Run
023300              perform  ee000-Fold-Back-Discrep thru ee000-Exit
023400     end-if.
023500*>
023600 aa000-Exit.
023700     goback.
023800*>
023900 aa900-Copy-Discrep-Unchanged section.
024000*>*********************************
024100*>  Dry-run path - the discrepancy report is carried through with no
024200*>  staging and no counting; a dry run never touches DEST-FILE.
024300*>
024400     move     "N" to ws-discrep-eof-sw.
024500     open     input discrep-file.
024600*>
024700     perform  aa910-Copy-One-Discrep thru aa910-Exit
024800              until    ws-discrep-at-eof.
024900*>
025000     close    discrep-file.
025100*>
025200 aa900-Exit.
025300     exit     section.
025400*>
025500 aa910-Copy-One-Discrep    section.
025600*>*********************************
025700     read     discrep-file into recn-discrep-record
025800              at end
025900                       set      ws-discrep-at-eof to true
026000                       go to    aa910-Exit
026100     end-read.
026200     move     Disc-Pk         to Dnw-Disc-Pk.
026300     move     Disc-Type       to Dnw-Disc-Type.
026400     move     Disc-Column     to Dnw-Disc-Column.
026500     move     Disc-Src-Value  to Dnw-Disc-Src-Value.
026600     move     Disc-Dest-Value to Dnw-Disc-Dest-Value.
026700     move     Disc-Year       to Dnw-Disc-Year.
026800     move     Disc-Month      to Dnw-Disc-Month.
026900     move     Disc-Week       to Dnw-Disc-Week.
027000     write    dnw-discrep-record.
027100*>
027200 aa910-Exit.
027300     exit     section.
027400*>
027500 bb000-Stage-Fix-Table      section.
027600*>*********************************
027700*>  One pass of DISCREP-FILE: actionable mismatches (not skip-nulls,
027800*>  or a non-blank source value) go into the working fix table;
027900*>  everything else - missing/extra rows and skipped-null mismatches
028000*>  - is carried straight through to the trimmed file now, since it
028100*>  will never be touched by the dest-file pass.
028200*>
028300     move     "N" to ws-discrep-eof-sw.
028400     open     input discrep-file.
028500*>
028600     perform  bb010-Stage-One-Discrep thru bb010-Exit
028700              until    ws-discrep-at-eof.
028800*>
028900     close    discrep-file.
029000*>
029100 bb000-Exit.
029200     exit     section.
029300*>
029400 bb010-Stage-One-Discrep   section.
029500*>*********************************
029600     read     discrep-file into recn-discrep-record
029700              at end
029800                       set      ws-discrep-at-eof to true
029900                       go to    bb010-Exit
030000     end-read.
030100*>
030200     if       Disc-Type-Mismatch
030300        and   (Ropt-Apply-Nulls or Disc-Src-Value not = spaces)
030400        and   ws-fs-count < 2000
030500              add      1 to ws-fs-count
030600              move     Disc-Pk         to ws-fs-pk        (ws-fs-count)
030700              move     Disc-Year       to ws-fs-year      (ws-fs-count)
030800              move     Disc-Month      to ws-fs-month     (ws-fs-count)
030900              move     Disc-Week       to ws-fs-week      (ws-fs-count)
031000              move     Disc-Column     to ws-fs-column    (ws-fs-count)
031100              move     Disc-Src-Value  to ws-fs-src-value (ws-fs-count)
031200              move     Disc-Dest-Value to ws-fs-dest-value
031300                                (ws-fs-count)
031400              move     "N"           to ws-fs-applied-sw (ws-fs-count)
031500     else
031600              move     Disc-Pk         to Dnw-Disc-Pk
031700              move     Disc-Type       to Dnw-Disc-Type
031800              move     Disc-Column     to Dnw-Disc-Column
031900              move     Disc-Src-Value  to Dnw-Disc-Src-Value
032000              move     Disc-Dest-Value to Dnw-Disc-Dest-Value
032100              move     Disc-Year       to Dnw-Disc-Year
032200              move     Disc-Month      to Dnw-Disc-Month
032300              move     Disc-Week       to Dnw-Disc-Week
032400              write    dnw-discrep-record
032500     end-if.
032600*>
032700 bb010-Exit.
032800     exit     section.
032900*>
033000 cc000-Apply-Fixes-To-Dest section.
033100*>*********************************
033200*>  One straight-through pass of DEST-FILE, in its original order,
033300*>  applying every staged fix that matches the row's key and marking
033400*>  the stage entry applied so dd000 knows not to carry it forward.
033500*>
033600     move     "N" to ws-dest-eof-sw.
033700     open     input dest-file.
033800     open     output fixed-dest-file.
033900*>
034000     perform  cc010-Apply-One-Dest-Row thru cc010-Exit
034100              until    ws-dest-at-eof.
034200*>
034300     close    dest-file.
034400     close    fixed-dest-file.
034500*>
034600 cc000-Exit.
034700     exit     section.
034800*>
034900 cc010-Apply-One-Dest-Row  section.
035000*>*********************************
035100     read     dest-file into dsr-dest-record
035200              at end
035300                       set      ws-dest-at-eof to true
035400                       go to    cc010-Exit
035500     end-read.
035600*>
035700     move     spaces        to fxr-fixed-record.
035800     move     Dsr-Acct-Id            to Fxr-Acct-Id.
035900     move     Dsr-Acct-Year          to Fxr-Acct-Year.
036000     move     Dsr-Acct-Month         to Fxr-Acct-Month.
036100     move     Dsr-Acct-Week          to Fxr-Acct-Week.
036200     move     Dsr-Acct-Name          to Fxr-Acct-Name.
036300     move     Dsr-Acct-Balance-Chars to Fxr-Acct-Balance-Chars.
036400     move     Dsr-Acct-Txn-Date      to Fxr-Acct-Txn-Date.
036500     move     Dsr-Acct-Status        to Fxr-Acct-Status.
036600*>
036700     perform  cc020-Search-Fix-Stage thru cc020-Exit
036800              varying  ws-search-sub from 1 by 1
036900              until    ws-search-sub > ws-fs-count.
037000*>
037100     write    fxr-fixed-record.
037200*>
037300 cc010-Exit.
037400     exit     section.
037500*>
037600 cc020-Search-Fix-Stage    section.
037700*>*********************************
037800*>  Applies every staged entry whose key matches the row now being
037900*>  written - a row can carry more than one fixed column, so every
038000*>  slot in the table is checked, not just the first hit.
038100*>
038200     if       ws-fs-pk    (ws-search-sub) = Dsr-Acct-Id
038300        and   ws-fs-year  (ws-search-sub) = Dsr-Acct-Year
038400        and   ws-fs-month (ws-search-sub) = Dsr-Acct-Month
038500        and   ws-fs-week  (ws-search-sub) = Dsr-Acct-Week
038600              perform  cc030-Apply-One-Column thru cc030-Exit
038700              move     "Y" to ws-fs-applied-sw (ws-search-sub)
038800              add      1 to Rfx-Total-Updated
038900              perform  hh000-Bump-Fix-Count thru hh000-Exit
039000     end-if.
039100*>
039200 cc020-Exit.
039300     exit     section.
039400*>
039500 cc030-Apply-One-Column    section.
039600*>*********************************
039700*>  The recorded source value is always left-justified in a 20-byte
039800*>  field, so applying a fix is a plain reference-modified move -
039900*>  no numeric conversion needed, balance and date included.
040000*>
040100     evaluate ws-fs-column (ws-search-sub)
040200         when "ACCT-NAME"
040300              move  ws-fs-src-value (ws-search-sub) (1:20)
040400                    to Fxr-Acct-Name
040500         when "ACCT-BALANCE"
040600              move  ws-fs-src-value (ws-search-sub) (1:12)
040700                    to Fxr-Acct-Balance-Chars
040800         when "ACCT-TXNDATE"
040900              move  ws-fs-src-value (ws-search-sub) (1:10)
041000                    to Fxr-Acct-Txn-Date
041100         when "ACCT-STATUS"
041200              move  ws-fs-src-value (ws-search-sub) (1:1)
041300                    to Fxr-Acct-Status
041400     end-evaluate.
041500*>
041600 cc030-Exit.
041700     exit     section.
041800*>
041900 hh000-Bump-Fix-Count      section.
042000*>*********************************
042100*>  Rolls the applied fix into RECN-Fix-Table under the partition and
042200*>  column just updated, adding a new entry when this is the first
042300*>  fix seen for that partition/column pair this run.
042400*>
042500     perform  zz000-Format-Fix-Label thru zz000-Exit.
042600     move     "N" to ws-found-sw.
042700*>
042800     perform  hh010-Find-Fix-Slot thru hh010-Exit
042900              varying Rfx-Idx from 1 by 1
043000              until   Rfx-Idx > Rfx-Count
043100              or      ws-fix-found.
043200*>
043300     if       ws-fix-found
043400              subtract 1 from Rfx-Idx
043500              add      1 to Rfx-Rows-Updated (Rfx-Idx)
043600     else
043700              if       Rfx-Count < 60
043800                       add      1 to Rfx-Count
043900                       move     ws-fix-label to Rfx-Partition (Rfx-Count)
044000                       move     ws-fs-column (ws-search-sub)
044100                                to Rfx-Column (Rfx-Count)
044200                       move     1 to Rfx-Rows-Updated (Rfx-Count)
044300              end-if
044400     end-if.
044500*>
044600 hh000-Exit.
044700     exit     section.
044800*>
044900 hh010-Find-Fix-Slot       section.
045000*>*********************************
045100     if       Rfx-Partition (Rfx-Idx) = ws-fix-label
045200        and   Rfx-Column    (Rfx-Idx) = ws-fs-column (ws-search-sub)
045300              set      ws-fix-found to true
045400     end-if.
045500*>
045600 hh010-Exit.
045700     exit     section.
045800*>
045900 zz000-Format-Fix-Label    section.
046000*>*********************************
046100*>  Same YYYY-MM / YYYY-MM-Wn label rule PART000 uses to build the
046200*>  partition table, so the two line up when RECN000 prints the fix
046300*>  summary under the matching partition heading.
046400*>
046500     move     ws-fs-year (ws-search-sub) to ws-flw-yr.
046600     move     ws-fs-month (ws-search-sub) to ws-flw-mo.
046700     if       ws-fs-week-alpha (ws-search-sub) is fix-digit
046800        and   ws-fs-week (ws-search-sub) not = zero
046900              string   "-W"                          delimited by size
047000                       ws-fs-week (ws-search-sub)     delimited by size
047100                                into ws-flw-wk-part
047200              end-string
047300     else
047400              move     spaces to ws-flw-wk-part
047500     end-if.
047600     move     ws-fix-label-work to ws-fix-label.
047700*>
047800 zz000-Exit.
047900     exit     section.
048000*>
048100 dd000-Requeue-Unapplied   section.
048200*>*********************************
048300*>  Any staged entry the dest-file pass never matched had no dest
048400*>  row to fix - per the fix-phase rule it is left in place, so it
048500*>  goes back into the trimmed discrepancy file exactly as it stood.
048600*>
048700     perform  dd010-Requeue-One-Entry thru dd010-Exit
048800              varying ws-search-sub from 1 by 1
048900              until   ws-search-sub > ws-fs-count.
049000*>
049100 dd000-Exit.
049200     exit     section.
049300*>
049400 dd010-Requeue-One-Entry   section.
049500*>*********************************
049600     if       ws-fs-applied-sw (ws-search-sub) = "N"
049700              move     ws-fs-pk        (ws-search-sub) to Dnw-Disc-Pk
049800              set      Dnw-Disc-Type-Mismatch to true
049900              move     ws-fs-column    (ws-search-sub) to Dnw-Disc-Column
050000              move     ws-fs-src-value (ws-search-sub)
050100                                to Dnw-Disc-Src-Value
050200              move     ws-fs-dest-value (ws-search-sub)
050300                                to Dnw-Disc-Dest-Value
050400              move     ws-fs-year      (ws-search-sub) to Dnw-Disc-Year
050500              move     ws-fs-month     (ws-search-sub) to Dnw-Disc-Month
050600              move     ws-fs-week      (ws-search-sub) to Dnw-Disc-Week
050700              write    dnw-discrep-record
050800     end-if.
050900*>
051000 dd010-Exit.
051100     exit     section.
051200*>
051300 ee000-Fold-Back-Discrep   section.
051400*>*********************************
051500*>  DISCNEW-FILE (assign DISCNEW) has held the trimmed discrepancy
051600*>  set since the passes above closed it; DISCROUT itself still holds
051700*>  whatever the caller wrote before this program was CALLed.  Re-open
051800*>  the scratch file input and DISCROUT output and copy it across
051900*>  record for record - the two are never open at once, so this is a
052000*>  plain sequential copy, not a concurrent-access problem.
052100*>
052200     move     "N" to ws-discnew-eof-sw.
052300     open     input discrep-new-file.
052400     open     output discrep-file.
052500*>
052600     perform  ee010-Fold-Back-One-Record thru ee010-Exit
052700              until    ws-discnew-at-eof.
052800*>
052900     close    discrep-new-file.
053000     close    discrep-file.
053100*>
053200 ee000-Exit.
053300     exit     section.
053400*>
053500 ee010-Fold-Back-One-Record section.
053600*>*********************************
053700     read     discrep-new-file into recn-discrep-record
053800              at end
053900                       set      ws-discnew-at-eof to true
054000                       go to    ee010-Exit
054100     end-read.
054200     write    recn-discrep-record.
054300*>
054400 ee010-Exit.
054500     exit     section.
054600*>
