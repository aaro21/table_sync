000100*>****************************************************************
000200*>                                                               *
000300*>       P A R T I T I O N   S C O P E   E X P A N D E R         *
000400*>                                                               *
000500*>    Turns the reconciliation scope config into the ordered     *
000600*>    list of (year, month, week) partitions RECN000/FIXR000     *
000700*>    process, one entry per unit of work needing done.           *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400 program-id.             PART000.
001500 author.                 R J TAYLOR.
001600 installation.           APPLEWOOD COMPUTERS - RECONCILIATION UNIT.
001700 date-written.           04-MAR-85.
001800 date-compiled.
001900 security.               COPYRIGHT (C) 1985-2026, APPLEWOOD COMPUTERS.
002000*>**
002100*>    Remarks.           Reads the scope config extract and expands
002200*>                       it into the run's ordered partition table.
002300*>                       Called by RECN000 and FIXR000 - never run
002400*>                       stand alone.
002500*>**
002600*>    Called modules.     None.
002700*>    Files used.        SCOPE-FILE.
002800*>**
002900*> Changes:
003000*> 04/03/85 rjt -    Created for the year-end table audit run.
003100*> 17/09/91 rjt -    Added multi-week expansion, was one row per month.
003200*> 30/11/98 vbc -    Y2K sweep - Scope-Year widened, checked century
003300*>                   rollover partitions expand correctly.  Passed.
003400*> 21/06/07 jab -    bb041 now uses a CLASS test, dropped the old
003500*>                   NUMVAL style check that choked on blanks.
003600*> 14/02/13 rjt -    Partition label rule split into its own para.
003700*> 08/08/19 tmc -    Rpt-Entry table raised again, 400 slots now.
003800*> 12/01/23 jab -    bb050 now moves the label out through an
003900*>                   alphanumeric redefine, matching the fix-label
004000*>                   build FIXM000 uses.
004100*> 19/09/25 vbc -    Copyright notice update superseding all previous.
004200*> 16/11/25 vbc -    Prog-Name moved back to a 77-level item carrying
004300*>                   the version tag, matching the rest of the suite.
004400*> 24/11/25 tmc -    SCOPE-FILE record length corrected to 15 - was
004500*>                   carrying a 4-byte reserve pad wsrscp.cob no
004600*>                   longer declares.
004700*>**
004800*>**********************************************************************
004900*>
005000 environment              division.
005100*>================================
005200*>
005300 configuration            section.
005400 special-names.
005500     class    week-digit is "0" thru "9".
005600*>
005700 input-output             section.
005800 file-control.
005900     select   scope-file assign to SCOPEIN
006000              organization is sequential
006100              file status is ws-scope-status.
006200*>
006300 data                     division.
006400*>================================
006500*>
006600 file section.
006700*>
006800 fd  scope-file
006900     recording mode is f
007000     label records are standard
007100     record contains 15 characters
007200     block contains 0 records
007300     data record is recn-scope-record.
007400 copy "wsrscp.cob".
007500*>
007600 working-storage          section.
007700*>--------------------------------
007800*>
007900 77  Prog-Name             pic x(17)  value "PART000 (1.0.00)".
008000 01  ws-scope-status       pic xx     value "00".
008100 01  ws-scope-eof-sw       pic x      value "N".
008200     88  ws-scope-eof          value "Y".
008300     88  ws-scope-not-eof       value "N".
008400 01  ws-week-sub           pic 9      comp.
008500 01  ws-cur-week           pic 9      value zero.
008600 01  ws-cur-week-alpha     redefines ws-cur-week
008700                           pic x.
008800 01  ws-scope-status-num   redefines ws-scope-status
008900                           pic 99.
009000 01  ws-label-full.
009100     03  ws-lbl-yr          pic 9(4).
009200     03  ws-lbl-dash1       pic x      value "-".
009300     03  ws-lbl-mo          pic 99.
009400     03  ws-lbl-wk-part     pic x(3)   value spaces.
009500 01  ws-label-alpha redefines ws-label-full
009600                           pic x(10).
009700*>
009800 linkage                  section.
009900*>***************
010000*>
010100 copy "wscall.cob".
010200 copy "wsrptb.cob".
010300*>
010400 procedure division using RECN-Calling-Data
010500                          RECN-Partition-Table.
010600*>
010700 aa000-Main-Control        section.
010800*>*********************************
010900     move     zero to Rpt-Count.
011000     move     zero to Rcd-Return-Code.
011100     open     input scope-file.
011200     if       ws-scope-status not = "00"
011300              move  8 to Rcd-Return-Code
011400              go to aa000-Exit
011500     end-if.
011600*>
011700     perform  bb010-Read-Scope-Entry thru bb010-Exit
011800              until    ws-scope-eof.
011900*>
012000     close    scope-file.
012100*>
012200 aa000-Exit.
012300     goback.
012400*>
012500 bb010-Read-Scope-Entry    section.
012600*>*********************************
012700     read     scope-file into recn-scope-record
012800              at end
012900                       set  ws-scope-eof to true
013000                       go to bb010-Exit
013100     end-read.
013200     if       ws-scope-status not = "00" and not = "10"
013300              set      ws-scope-eof to true
013400              go to    bb010-Exit
013500     end-if.
013600*>
013700     perform  bb020-Expand-Scope-Entry thru bb020-Exit.
013800*>
013900 bb010-Exit.
014000     exit     section.
014100*>
014200 bb020-Expand-Scope-Entry  section.
014300*>*********************************
014400*>  A scope entry with no weeks listed expands to a single whole
014500*>  month partition.  A scope entry with weeks listed expands to
014600*>  one partition per listed week, left to right, week = 0 unused.
014700*>
014800     if       scope-whole-month
014900              move     zero to ws-cur-week
015000              perform  bb030-Add-Partition-Entry
015100                       thru bb030-Exit
015200     else
015300              perform  bb040-Expand-Week-List
015400                       thru bb040-Exit
015500     end-if.
015600*>
015700 bb020-Exit.
015800     exit     section.
015900*>
016000 bb030-Add-Partition-Entry section.
016100*>*********************************
016200     if       rpt-count < 400
016300              add      1 to rpt-count
016400              move     scope-year  to rpt-year  (rpt-count)
016500              move     scope-month to rpt-month (rpt-count)
016600              move     ws-cur-week to rpt-week  (rpt-count)
016700              perform  bb050-Format-Partition-Label
016800                       thru bb050-exit
016900     end-if.
017000*>
017100 bb030-Exit.
017200     exit     section.
017300*>
017400 bb040-Expand-Week-List    section.
017500*>*********************************
017600     perform  bb041-Check-One-Week-Digit thru bb041-Exit
017700              varying  ws-week-sub from 1 by 1
017800              until    ws-week-sub > 9.
017900*>
018000 bb040-Exit.
018100     exit     section.
018200*>
018300 bb041-Check-One-Week-Digit section.
018400*>*********************************
018500     if       scope-week-digit (ws-week-sub) is week-digit
018600              move     scope-week-digit (ws-week-sub)
018700                       to ws-cur-week
018800              perform  bb030-Add-Partition-Entry
018900                       thru bb030-Exit
019000     end-if.
019100*>
019200 bb041-Exit.
019300     exit     section.
019400*>
019500 bb050-Format-Partition-Label section.
019600*>*********************************
019700*>  Label rule: YYYY-MM when the partition has no week, else
019800*>  YYYY-MM-Wn.  Year always 4 digits, month zero-padded, week a
019900*>  single unpadded digit.
020000*>
020100     move     rpt-year  (rpt-count) to ws-lbl-yr.
020200     move     rpt-month (rpt-count) to ws-lbl-mo.
020300     if       rpt-week (rpt-count) not = zero
020400              string   "-W"                 delimited by size
020500                       rpt-week (rpt-count)  delimited by size
020600                                into ws-lbl-wk-part
020700              end-string
020800     else
020900              move     spaces to ws-lbl-wk-part
021000     end-if.
021100     move     ws-label-alpha to rpt-label (rpt-count).
021200*>
021300 bb050-exit.
021400     exit     section.
021500*>
