000100*>*******************************************
000200*>  Linkage Passed On Every CALL Between    *
000300*>  The Reconciliation Modules              *
000400*>*******************************************
000500*>
000600*> Adapted from the suite-wide WS-Calling-Data shape - carries who
000700*> called whom, which of the four functions is wanted, the partition
000800*> in play and a return code, in place of the old chain-menu fields.
000900*>
001000*> 08/03/85 vbc - Created for the year-end table audit run.
001100*> 19/07/99 vbc - Rcd-Return-Code widened 9 to 99, Y2K sweep.
001200*> 03/11/13 rjt - Rcd-Partition-Key redefine added.
001300*>
001400 01  RECN-Calling-Data.
001500     03  Rcd-Caller-Prog        pic x(8).
001600     03  Rcd-Called-Prog        pic x(8).
001700     03  Rcd-Function           pic 9.
001800         88  Rcd-Fn-Build-Partitions    value 1.
001900         88  Rcd-Fn-Compare-Rows        value 2.
002000         88  Rcd-Fn-Apply-Fixes         value 3.
002100     03  Rcd-Return-Code        pic 99          comp.
002200     03  Rcd-Partition.
002300         05  Rcd-Year           pic 9(4).
002400         05  Rcd-Month          pic 99.
002500         05  Rcd-Week           pic 9.
002600     03  Rcd-Partition-Key redefines Rcd-Partition
002700                                pic x(7).
002800     03  filler                 pic x(10).
002900*>
