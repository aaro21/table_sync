000100*>****************************************************************
000200*>                                                               *
000300*>          C O L U M N   C O M P A R A T O R                    *
000400*>                                                               *
000500*>    Normalizes, hashes and tolerantly compares one source /    *
000600*>    destination Account row pair for RECN000.  Returns the     *
000700*>    list of columns that failed to match.                      *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400 program-id.             CMPR000.
001500 author.                 R J TAYLOR.
001600 installation.           APPLEWOOD COMPUTERS - RECONCILIATION UNIT.
001700 date-written.           06-MAR-85.
001800 date-compiled.
001900 security.               COPYRIGHT (C) 1985-2026, APPLEWOOD COMPUTERS.
002000*>**
002100*>    Remarks.           Value normalization, tolerant equality and
002200*>                       row hashing for the account reconciler.
002300*>                       Called by RECN000 - never run stand alone.
002400*>**
002500*>    Called modules.     None.
002600*>    Files used.        None - works entirely on passed records.
002700*>**
002800*> Changes:
002900*> 06/03/85 rjt -    Created for the year-end table audit run.
003000*> 12/08/93 rjt -    Numeric tolerance dropped from 1 cent to 1e-5
003100*>                   after finance queried rounding on old runs.
003200*> 04/12/98 vbc -    Y2K sweep - date-only compare re-tested across
003300*>                   the century boundary.  Passed clean.
003400*> 22/03/06 jab -    Row hash fast path added, cc020/cc030 split out.
003500*> 11/07/16 rjt -    cc050 restructured so string fallback is the
003600*>                   final rule, not the first, per finance memo.
003700*> 03/02/22 tmc -    Date-only rule now spot-checks both dates are
003800*>                   real digits first, after a truncated extract
003900*>                   date was wrongly passed as a match.
004000*> 19/09/25 vbc -    Copyright notice update superseding all previous.
004100*> 16/11/25 vbc -    Prog-Name moved back to a 77-level item carrying
004200*>                   the version tag, matching the rest of the suite.
004300*>**
004400*>*********************************************************************
004500*>
004600 environment              division.
004700*>================================
004800*>
004900 configuration            section.
005000 special-names.
005100     class    balance-digit is "0" thru "9".
005200*>
005300 data                     division.
005400*>================================
005500*>
005600 working-storage          section.
005700*>--------------------------------
005800*>
005900 77  Prog-Name             pic x(17)  value "CMPR000 (1.0.00)".
006000*>
006100*> Normalized working copies of the two values under test - built
006200*> fresh for every column by cc040 before cc050 judges them.
006300*>
006400 01  ws-norm-src           pic x(20)  value spaces.
006500 01  ws-norm-dest          pic x(20)  value spaces.
006600*>
006700*> Numeric interpretation work area, tried for both values before
006800*> falling back to date, then to plain string compare.
006900*>
007000 01  ws-num-work.
007100     03  ws-num-src        pic s9(9)v9(5)  comp-3.
007200     03  ws-num-dest       pic s9(9)v9(5)  comp-3.
007300     03  ws-num-diff       pic s9(9)v9(5)  comp-3.
007400     03  filler            pic x(4).
007500 01  ws-num-flags.
007600     03  ws-num-ok-sw      pic x      value "N".
007700         88  ws-num-both-numeric   value "Y".
007800     03  ws-date-ok-sw     pic x      value "N".
007900         88  ws-date-both-dates    value "Y".
008000     03  ws-equal-sw       pic x      value "N".
008100         88  ws-values-equal       value "Y".
008200         88  ws-values-not-equal   value "N".
008300     03  filler            pic x(4).
008400*>
008500*> Date interpretation work area - a value is a date when the
008600*> column being walked is Acct-Txn-Date, ccyy-mm-dd throughout.
008700*>
008800 01  ws-date-src           pic x(10)  value spaces.
008900 01  ws-date-src-parts redefines ws-date-src.
009000     03  ws-dsp-src-yr      pic x(4).
009100     03  filler             pic x.
009200     03  ws-dsp-src-mo      pic x(2).
009300     03  filler             pic x.
009400     03  ws-dsp-src-dy      pic x(2).
009500 01  ws-date-dest          pic x(10)  value spaces.
009600 01  ws-date-dest-parts redefines ws-date-dest.
009700     03  ws-dsp-dst-yr      pic x(4).
009800     03  filler             pic x.
009900     03  ws-dsp-dst-mo      pic x(2).
010000     03  filler             pic x.
010100     03  ws-dsp-dst-dy      pic x(2).
010200*>
010300 01  ws-col-sub            pic 99     comp value zero.
010400 01  ws-col-count          pic 99     comp value 8.
010500*>
010600*> Column-name table, layout order, used to label mismatches and
010700*> to drive the compare loop - matches RECN-Acct-Record exactly.
010800*>
010900 01  ws-column-names.
011000     03  filler            pic x(12) value "ACCT-ID".
011100     03  filler            pic x(12) value "ACCT-YEAR".
011200     03  filler            pic x(12) value "ACCT-MONTH".
011300     03  filler            pic x(12) value "ACCT-WEEK".
011400     03  filler            pic x(12) value "ACCT-NAME".
011500     03  filler            pic x(12) value "ACCT-BALANCE".
011600     03  filler            pic x(12) value "ACCT-TXNDATE".
011700     03  filler            pic x(12) value "ACCT-STATUS".
011800 01  ws-column-name-tbl redefines ws-column-names.
011900     03  ws-column-name    pic x(12) occurs 8 times.
012000*>
012100 linkage                  section.
012200*>***************
012300*>
012400 copy "wsract.cob"
012500      replacing ==RECN-Acct-Record== by ==cmpr-src-record==
012600                 ==Acct-== by ==Src-Acct-==.
012700 copy "wsract.cob"
012800      replacing ==RECN-Acct-Record== by ==cmpr-dest-record==
012900                 ==Acct-== by ==Dst-Acct-==.
013000 copy "wsrmis.cob".
013100 copy "wsrprm.cob".
013200*>
013300 procedure division using cmpr-src-record
013400                          cmpr-dest-record
013500                          RECN-Run-Options
013600                          RECN-Mismatch-Table.
013700*>
013800 aa000-Main-Control        section.
013900*>*********************************
014000     move     zero to Rms-Count.
014100     move     spaces to Rms-Src-Hash.
014200     move     spaces to Rms-Dest-Hash.
014300*>
014400     perform  cc020-Build-Row-Hash thru cc020-Exit.
014500*>
014600     if       Ropt-Use-Row-Hash and Rms-Src-Hash = Rms-Dest-Hash
014700              go to aa000-Exit
014800     end-if.
014900*>
015000     perform  cc040-Compare-Columns thru cc040-Exit
015100              varying ws-col-sub from 1 by 1
015200              until   ws-col-sub > ws-col-count.
015300*>
015400 aa000-Exit.
015500     goback.
015600*>
015700 cc020-Build-Row-Hash       section.
015800*>*********************************
015900*>  The row hash is simply the values joined column by column
016000*>  with a bar between them - equal joined strings mean an equal
016100*>  row, which is all the fast path needs to know.
016200*>
016300     string   Src-Acct-Id            delimited by size
016400              "|"                    delimited by size
016500              Src-Acct-Year          delimited by size
016600              "|"                    delimited by size
016700              Src-Acct-Month         delimited by size
016800              "|"                    delimited by size
016900              Src-Acct-Week          delimited by size
017000              "|"                    delimited by size
017100              Src-Acct-Name          delimited by size
017200              "|"                    delimited by size
017300              Src-Acct-Balance-Chars delimited by size
017400              "|"                    delimited by size
017500              Src-Acct-Txn-Date      delimited by size
017600              "|"                    delimited by size
017700              Src-Acct-Status        delimited by size
017800                       into Rms-Src-Hash
017900     end-string.
018000     string   Dst-Acct-Id            delimited by size
018100              "|"                    delimited by size
018200              Dst-Acct-Year          delimited by size
018300              "|"                    delimited by size
018400              Dst-Acct-Month         delimited by size
018500              "|"                    delimited by size
018600              Dst-Acct-Week          delimited by size
018700              "|"                    delimited by size
018800              Dst-Acct-Name          delimited by size
018900              "|"                    delimited by size
019000              Dst-Acct-Balance-Chars delimited by size
019100              "|"                    delimited by size
019200              Dst-Acct-Txn-Date      delimited by size
019300              "|"                    delimited by size
019400              Dst-Acct-Status        delimited by size
019500                       into Rms-Dest-Hash
019600     end-string.
019700*>
019800 cc020-Exit.
019900     exit     section.
020000*>
020100 cc040-Compare-Columns      section.
020200*>*********************************
020300*>  Loads ws-norm-src/ws-norm-dest for the column ws-col-sub is on,
020400*>  sets the numeric or date trial flags where the column warrants
020500*>  it, judges the pair via cc050, and records a mismatch entry
020600*>  when the room table still has a free slot.
020700*>
020800     move     spaces to ws-norm-src.
020900     move     spaces to ws-norm-dest.
021000     move     "N"    to ws-num-ok-sw.
021100     move     "N"    to ws-date-ok-sw.
021200*>
021300     evaluate ws-col-sub
021400         when 1
021500              move     Src-Acct-Id     to ws-norm-src
021600              move     Dst-Acct-Id     to ws-norm-dest
021700         when 2
021800              move     Src-Acct-Year   to ws-norm-src
021900              move     Dst-Acct-Year   to ws-norm-dest
022000         when 3
022100              move     Src-Acct-Month  to ws-norm-src
022200              move     Dst-Acct-Month  to ws-norm-dest
022300         when 4
022400              move     Src-Acct-Week   to ws-norm-src
022500              move     Dst-Acct-Week   to ws-norm-dest
022600         when 5
022700              move     Src-Acct-Name   to ws-norm-src
022800              move     Dst-Acct-Name   to ws-norm-dest
022900         when 6
023000              move     Src-Acct-Balance to ws-num-src
023100              move     Dst-Acct-Balance to ws-num-dest
023200              set      ws-num-both-numeric to true
023300              move     Src-Acct-Balance-Chars to ws-norm-src
023400              move     Dst-Acct-Balance-Chars to ws-norm-dest
023500         when 7
023600              move     Src-Acct-Txn-Date to ws-date-src
023700              move     Dst-Acct-Txn-Date to ws-date-dest
023800              set      ws-date-both-dates to true
023900              move     Src-Acct-Txn-Date to ws-norm-src
024000              move     Dst-Acct-Txn-Date to ws-norm-dest
024100         when 8
024200              move     Src-Acct-Status to ws-norm-src
024300              move     Dst-Acct-Status to ws-norm-dest
024400     end-evaluate.
024500*>
024600     perform  cc050-Values-Equal thru cc050-Exit.
024700*>
024800     if       ws-values-not-equal
024900              if       Rms-Count < 10
025000                       add      1 to Rms-Count
025100                       move     ws-column-name (ws-col-sub)
025200                                to Rms-Column (Rms-Count)
025300                       move     ws-norm-src  to Rms-Src-Value  (Rms-Count)
025400                       move     ws-norm-dest to Rms-Dest-Value (Rms-Count)
025500              end-if
025600     end-if.
025700*>
025800 cc040-Exit.
025900     exit     section.
026000*>
026100 cc050-Values-Equal         section.
026200*>*********************************
026300*>  Tolerant equality, tried in order: numeric (tolerance 1e-5),
026400*>  then date-only, then plain string compare.  Two blank values
026500*>  are equal; a blank against a non-blank is a mismatch and never
026600*>  reaches the numeric or date trials.
026700*>
026800     set      ws-values-not-equal to true.
026900*>
027000     if       ws-norm-src = spaces and ws-norm-dest = spaces
027100              set      ws-values-equal to true
027200              go to    cc050-Exit
027300     end-if.
027400     if       (ws-norm-src = spaces) or (ws-norm-dest = spaces)
027500              go to    cc050-Exit
027600     end-if.
027700*>
027800     if       ws-num-both-numeric
027900              compute  ws-num-diff = ws-num-src - ws-num-dest
028000              if       ws-num-diff < 0.00001 and ws-num-diff > -0.00001
028100                       set ws-values-equal to true
028200              end-if
028300              go to    cc050-Exit
028400     end-if.
028500*>
028600     if       ws-date-both-dates
028700*>           Spot-check that both sides still carry a real ccyy-mm-dd
028800*>           value before trusting the date-only rule - a garbled
028900*>           extract date falls through to the plain string compare
029000*>           below instead of being silently treated as equal/unequal
029100*>           on stray punctuation.
029200              if       ws-dsp-src-yr (1:1) is balance-digit
029300                 and   ws-dsp-src-mo (1:1) is balance-digit
029400                 and   ws-dsp-dst-yr (1:1) is balance-digit
029500                 and   ws-dsp-dst-mo (1:1) is balance-digit
029600                       if       ws-date-src (1:10) = ws-date-dest (1:10)
029700                                set ws-values-equal to true
029800                       end-if
029900                       go to    cc050-Exit
030000              end-if
030100     end-if.
030200*>
030300     if       ws-norm-src = ws-norm-dest
030400              set      ws-values-equal to true
030500     end-if.
030600*>
030700 cc050-Exit.
030800     exit     section.
030900*>
