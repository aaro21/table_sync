000100*>****************************************************************
000200*>                                                               *
000300*>       A C C O U N T   T A B L E   R E C O N C I L E R         *
000400*>                                                               *
000500*>    Compares the source and destination account extracts       *
000600*>    partition by partition, writes one DISCREP-FILE row per     *
000700*>    difference found, applies the mismatch fixes in-line and    *
000800*>    prints the run's summary report.                            *
000900*>                                                               *
001000*>****************************************************************
001100*>
001200 identification          division.
001300*>===============================
001400*>
001500 program-id.             RECN000.
001600 author.                 R J TAYLOR.
001700 installation.           APPLEWOOD COMPUTERS - RECONCILIATION UNIT.
001800 date-written.           08-MAR-85.
001900 date-compiled.
002000 security.               COPYRIGHT (C) 1985-2026, APPLEWOOD COMPUTERS.
002100*>**
002200*>    Remarks.           Main driver of the table reconciliation
002300*>                       batch suite - run nightly against the
002400*>                       overnight source/destination extracts.
002500*>**
002600*>    Called modules.     PART000, CMPR000, FIXM000.
002700*>    Files used.        SOURCE-FILE, DEST-FILE, DISCREP-FILE,
002800*>                       SUMMARY-REPORT.
002900*>**
003000*> Changes:
003100*> 08/03/85 rjt -    Created for the year-end table audit run.
003200*> 19/11/89 rjt -    Row-limit and single-key filter options added,
003300*>                   in the manner of the payroll Test-Data-Flags.
003400*> 02/12/98 vbc -    Y2K sweep - Rcl-Value fields widened, century
003500*>                   rollover partitions re-tested clean.
003600*> 14/06/07 jab -    Row hash fast path wired in, use-hash switch.
003700*> 09/08/19 tmc -    Sample capture rewritten, was keeping the last
003800*>                   two mismatches instead of the first two.
003900*> 19/09/25 vbc -    Copyright notice update superseding all previous.
004000*> 02/11/25 tmc -    dd020/dd030 end-of-file test was checking a switch
004100*>                   name the DEST-FILE eof paragraph never sets - dest
004200*>                   side never tripped end of file on its own, only
004300*>                   piggy-backed off source running out first.
004400*> 09/11/25 tmc -    hh030 now prints Rows updated: unconditionally
004500*>                   per partition instead of only when a column
004600*>                   line was already due - a clean partition was
004700*>                   dropping the whole fix-summary line, not just
004800*>                   the columns.
004900*> 09/11/25 tmc -    dd010 dropped an add/subtract pair on
005000*>                   ws-gt-src-read left over from an old cut of the
005100*>                   grand-total build - bb000 rolls the grand total
005200*>                   up from ws-pc-src-read anyway, so it was a no-op.
005300*> 16/11/25 vbc -    Fix-summary block was printing in-line during
005400*>                   bb000, before cc000-Run-Fix-Phase had CALLed
005500*>                   FIXM000 at all - every partition showed a false
005600*>                   nil fix-summary.  Moved to its own pass (hh025)
005700*>                   run after the fix phase, same order FIXR000 uses.
005800*> 16/11/25 vbc -    Prog-Name moved back to a 77-level item carrying
005900*>                   the version tag, matching the rest of the suite.
006000*> 24/11/25 tmc -    SOURCE-FILE/DEST-FILE/DISCREP-FILE record lengths
006100*>                   corrected to 60/60/84 - were carrying a 4-byte
006200*>                   reserve pad wsract.cob/wsrdsc.cob no longer
006300*>                   declare.
006400*> 24/11/25 tmc -    DISCREP-FILE now closed before cc000-Run-Fix-Phase
006500*>                   CALLs FIXM000 instead of after - FIXM000 opens the
006600*>                   same DISCROUT assignment itself to stage and fold
006700*>                   back the trimmed set, and the two programs cannot
006800*>                   both hold it open at once.
006900*>**
007000*>*********************************************************************
007100*>
007200 environment              division.
007300*>================================
007400*>
007500 configuration            section.
007600 special-names.
007700     c01 is top-of-form
007800     class    recn-digit is "0" thru "9".
007900*>
008000 input-output             section.
008100 file-control.
008200     select   source-file assign to SOURCEIN
008300              organization is sequential
008400              file status is ws-source-status.
008500     select   dest-file assign to DESTIN
008600              organization is sequential
008700              file status is ws-dest-status.
008800     select   discrep-file assign to DISCROUT
008900              organization is sequential
009000              file status is ws-discrep-status.
009100     select   summary-report assign to SUMMRPT
009200              organization is sequential
009300              file status is ws-report-status.
009400*>
009500 data                     division.
009600*>================================
009700*>
009800 file section.
009900*>
010000 fd  source-file
010100     recording mode is f
010200     label records are standard
010300     record contains 60 characters
010400     block contains 0 records
010500     data record is ssr-source-record.
010600 copy "wsract.cob"
010700      replacing ==RECN-Acct-Record== by ==ssr-source-record==
010800                 ==Acct-== by ==Ssr-Acct-==.
010900*>
011000 fd  dest-file
011100     recording mode is f
011200     label records are standard
011300     record contains 60 characters
011400     block contains 0 records
011500     data record is dsr-dest-record.
011600 copy "wsract.cob"
011700      replacing ==RECN-Acct-Record== by ==dsr-dest-record==
011800                 ==Acct-== by ==Dsr-Acct-==.
011900*>
012000 fd  discrep-file
012100     recording mode is f
012200     label records are standard
012300     record contains 84 characters
012400     block contains 0 records
012500     data record is recn-discrep-record.
012600 copy "wsrdsc.cob".
012700*>
012800 fd  summary-report
012900     recording mode is f
013000     label records are standard
013100     record contains 132 characters
013200     block contains 0 records
013300     data record is recn-print-line.
013400 copy "wsrprt.cob".
013500*>
013600 working-storage          section.
013700*>--------------------------------
013800*>
013900 77  Prog-Name             pic x(17)  value "RECN000 (1.0.00)".
014000 01  ws-run-date           pic x(10)  value spaces.
014100*>
014200 01  ws-source-status      pic xx     value "00".
014300     88  ws-source-ok           value "00".
014400     88  ws-source-eof          value "10".
014500 01  ws-dest-status        pic xx     value "00".
014600     88  ws-dest-ok             value "00".
014700     88  ws-dest-eof            value "10".
014800 01  ws-discrep-status     pic xx     value "00".
014900 01  ws-report-status      pic xx     value "00".
015000*>
015100 01  ws-source-eof-sw      pic x      value "N".
015200     88  ws-source-at-eof      value "Y".
015300 01  ws-dest-eof-sw        pic x      value "N".
015400     88  ws-dest-at-eof         value "Y".
015500*>
015600 01  ws-source-status-num  redefines ws-source-status
015700                           pic 99.
015800 01  ws-dest-status-num    redefines ws-dest-status
015900                           pic 99.
016000*>
016100*> Working copies of the row pair the merge is comparing, and of
016200*> the last row fetched from each side while row-fetch filters it.
016300*>
016400 copy "wsract.cob"
016500      replacing ==RECN-Acct-Record== by ==ws-src-row==
016600                 ==Acct-== by ==Src-Acct-==.
016700 copy "wsract.cob"
016800      replacing ==RECN-Acct-Record== by ==ws-dst-row==
016900                 ==Acct-== by ==Dst-Acct-==.
017000*>
017100*>
017200*> Current partition being processed - copied out of the partition
017300*> table entry so the row-fetch/merge paragraphs need not subscript
017400*> everywhere.
017500*>
017600 01  ws-cur-partition.
017700     03  ws-cur-year        pic 9(4).
017800     03  ws-cur-month       pic 99.
017900     03  ws-cur-week        pic 9.
018000     03  ws-cur-label       pic x(10).
018100 01  ws-cur-partition-key  redefines ws-cur-partition.
018200     03  filler             pic x(7).
018300     03  filler             pic x(10).
018400 01  ws-partition-sub      pic 9(4)   comp value zero.
018500*>
018600*> Per-partition counters, rolled into the grand totals at end of
018700*> run.  All held comp for speed, printed via the edited WS fields
018800*> in wsrprt.cob's counter line.
018900*>
019000 01  ws-partition-counters.
019100     03  ws-pc-src-read     pic 9(6)  comp value zero.
019200     03  ws-pc-dst-read     pic 9(6)  comp value zero.
019300     03  ws-pc-pairs        pic 9(6)  comp value zero.
019400     03  ws-pc-mismatched   pic 9(6)  comp value zero.
019500     03  ws-pc-mis-cols     pic 9(6)  comp value zero.
019600     03  ws-pc-missing      pic 9(6)  comp value zero.
019700     03  ws-pc-extra        pic 9(6)  comp value zero.
019800     03  filler             pic x(4).
019900 01  ws-grand-totals.
020000     03  ws-gt-src-read     pic 9(7)  comp value zero.
020100     03  ws-gt-dst-read     pic 9(7)  comp value zero.
020200     03  ws-gt-mis-cols     pic 9(7)  comp value zero.
020300     03  ws-gt-missing      pic 9(7)  comp value zero.
020400     03  ws-gt-extra        pic 9(7)  comp value zero.
020500     03  ws-gt-fixed        pic 9(7)  comp value zero.
020600     03  filler             pic x(4).
020700*>
020800*> Row-fetch working counters (reset once per partition, per side).
020900*>
021000 01  ws-src-fetch-count    pic 9(6)   comp value zero.
021100 01  ws-dst-fetch-count    pic 9(6)   comp value zero.
021200*>
021300*> Sample capture - first 2 distinct-key mismatches for the whole
021400*> run.
021500*>
021600 01  ws-sample-count       pic 9      comp value zero.
021700 01  ws-sample-table.
021800     03  ws-sample-entry occurs 2 times.
021900         05  ws-smp-pk          pic x(10).
022000         05  ws-smp-column      pic x(12).
022100         05  ws-smp-src-value   pic x(20).
022200         05  ws-smp-dst-value   pic x(20).
022300     03  filler             pic x(4).
022400*>
022500*> Comparator hand-off area.
022600*>
022700 copy "wsrmis.cob".
022800*>
022900 01  ws-key-already-sampled-sw pic x  value "N".
023000     88  ws-key-already-sampled    value "Y".
023100 01  ws-sample-check-sub   pic 9      comp value zero.
023200 01  ws-sample-print-sub   pic 9      comp value zero.
023300 01  ws-fix-block-total    pic 9(6)   comp value zero.
023400*>
023500 copy "wsrprm.cob".
023600 copy "wsrfix.cob".
023700*>
023800 copy "wscall.cob".
023900 copy "wsrptb.cob".
024000*>
024100 procedure division.
024200*>******************
024300*>
024400 aa000-Main-Control        section.
024500*>*********************************
024600     perform  aa010-Open-Files thru aa010-Exit.
024700*>
024800     move     "RECN000" to Rcd-Caller-Prog.
024900     move     "PART000" to Rcd-Called-Prog.
025000     set      Rcd-Fn-Build-Partitions to true.
025100     call     "PART000" using RECN-Calling-Data, RECN-Partition-Table.
025200*>
025300     perform  bb000-Process-One-Partition thru bb000-Exit
025400              varying  ws-partition-sub from 1 by 1
025500              until    ws-partition-sub > Rpt-Count.
025600*>
025700*> DISCREP-FILE has to be closed before FIXM000 is CALLed below -
025800*> FIXM000 opens the same DISCROUT assignment itself (input, to stage
025900*> the fixes, then output again to fold the trimmed set back onto it)
026000*> and two concurrent opens of one sequential file across separately
026100*> compiled programs is not a supported I/O pattern.  Every row this
026200*> program will ever write to it has already gone out during bb000
026300*> above, so there is nothing left to lose by closing it here.
026400*>
026500     close    discrep-file.
026600*>
026700     perform  cc000-Run-Fix-Phase thru cc000-Exit.
026800*>
026900*> RECN-Fix-Table is only populated once cc000-Run-Fix-Phase has run,
027000*> so the fix-summary block cannot be printed in-line with the
027100*> counters during bb000 above - it has to wait for a second pass
027200*> over the partition table, once FIXM000 has actually filled it in.
027300*>
027400     perform  hh025-Print-Fix-Summary-Block thru hh025-Exit
027500              varying  ws-partition-sub from 1 by 1
027600              until    ws-partition-sub > Rpt-Count.
027700     perform  hh900-Print-Grand-Totals thru hh900-Exit.
027800*>
027900     close    summary-report.
028000*>
028100     stop     run.
028200*>
028300 aa010-Open-Files          section.
028400*>*********************************
028500     move     zero to ws-gt-src-read.
028600     move     zero to ws-gt-dst-read.
028700     move     zero to ws-gt-mis-cols.
028800     move     zero to ws-gt-missing.
028900     move     zero to ws-gt-extra.
029000     move     zero to ws-gt-fixed.
029100     move     zero to ws-sample-count.
029200     move     zero to Rfx-Count.
029300     move     zero to Rfx-Total-Updated.
029400*>
029500     open     output discrep-file.
029600     open     output summary-report.
029700     perform  hh010-Print-Heading thru hh010-Exit.
029800*>
029900 aa010-Exit.
030000     exit     section.
030100*>
030200 bb000-Process-One-Partition section.
030300*>*********************************
030400     move     Rpt-Year  (ws-partition-sub) to ws-cur-year.
030500     move     Rpt-Month (ws-partition-sub) to ws-cur-month.
030600     move     Rpt-Week  (ws-partition-sub) to ws-cur-week.
030700     move     Rpt-Label (ws-partition-sub) to ws-cur-label.
030800*>
030900     move     zero to ws-pc-src-read.
031000     move     zero to ws-pc-dst-read.
031100     move     zero to ws-pc-pairs.
031200     move     zero to ws-pc-mismatched.
031300     move     zero to ws-pc-mis-cols.
031400     move     zero to ws-pc-missing.
031500     move     zero to ws-pc-extra.
031600*>
031700     perform  dd000-Merge-Partition thru dd000-Exit.
031800*>
031900     add      ws-pc-src-read   to ws-gt-src-read.
032000     add      ws-pc-dst-read   to ws-gt-dst-read.
032100     add      ws-pc-mis-cols   to ws-gt-mis-cols.
032200     add      ws-pc-missing    to ws-gt-missing.
032300     add      ws-pc-extra      to ws-gt-extra.
032400*>
032500     perform  hh020-Print-Partition-Block thru hh020-Exit.
032600*>
032700 bb000-Exit.
032800     exit     section.
032900*>
033000 dd000-Merge-Partition      section.
033100*>*********************************
033200*>  Classic two-stream key merge over the partition's qualifying
033300*>  rows from each side, one lookahead record buffered per side.
033400*>
033500     move     zero to ws-src-fetch-count.
033600     move     zero to ws-dst-fetch-count.
033700     move     "N"  to ws-source-eof-sw.
033800     move     "N"  to ws-dst-eof-sw.
033900*>
034000     open     input source-file.
034100     open     input dest-file.
034200*>
034300     perform  dd010-Fetch-Source-Set thru dd010-Exit.
034400     perform  dd020-Fetch-Dest-Set thru dd020-Exit.
034500*>
034600     perform  dd030-Merge-Step thru dd030-Exit
034700              until    ws-source-at-eof and ws-dest-at-eof.
034800*>
034900     close    source-file.
035000     close    dest-file.
035100*>
035200 dd000-Exit.
035300     exit     section.
035400*>
035500 dd010-Fetch-Source-Set     section.
035600*>*********************************
035700*>  Advances the source lookahead buffer to the next row that
035800*>  qualifies for the current partition (year/month/week, single-
035900*>  record filter and row-limit all honoured); sets the source
036000*>  EOF switch when no further qualifying row can be found.
036100*>
036200     read     source-file into ssr-source-record
036300              at end
036400                       set      ws-source-at-eof to true
036500                       go to    dd010-Exit
036600     end-read.
036700*>
036800     if       Ssr-Acct-Year not = ws-cur-year
036900        or    Ssr-Acct-Month not = ws-cur-month
037000              go to    dd010-Fetch-Source-Set
037100     end-if.
037200     if       ws-cur-week not = zero
037300        and   Ssr-Acct-Week not = ws-cur-week
037400              go to    dd010-Fetch-Source-Set
037500     end-if.
037600     if       Ropt-Filter-Key not = spaces
037700        and   Ssr-Acct-Id not = Ropt-Filter-Key
037800              go to    dd010-Fetch-Source-Set
037900     end-if.
038000     if       Ropt-Row-Limit not = zero
038100        and   ws-src-fetch-count >= Ropt-Row-Limit
038200              set      ws-source-at-eof to true
038300              go to    dd010-Exit
038400     end-if.
038500*>
038600     add      1 to ws-src-fetch-count.
038700     add      1 to ws-pc-src-read.
038800     move     Ssr-Acct-Id     to Src-Acct-Id.
038900     move     Ssr-Acct-Year   to Src-Acct-Year.
039000     move     Ssr-Acct-Month  to Src-Acct-Month.
039100     move     Ssr-Acct-Week   to Src-Acct-Week.
039200     move     Ssr-Acct-Name   to Src-Acct-Name.
039300     move     Ssr-Acct-Balance to Src-Acct-Balance.
039400     move     Ssr-Acct-Txn-Date to Src-Acct-Txn-Date.
039500     move     Ssr-Acct-Status to Src-Acct-Status.
039600*>
039700 dd010-Exit.
039800     exit     section.
039900*>
040000 dd020-Fetch-Dest-Set       section.
040100*>*********************************
040200*>  Mirror of dd010 for the destination side.
040300*>
040400     read     dest-file into dsr-dest-record
040500              at end
040600                       set      ws-dest-at-eof to true
040700                       go to    dd020-Exit
040800     end-read.
040900*>
041000     if       Dsr-Acct-Year not = ws-cur-year
041100        or    Dsr-Acct-Month not = ws-cur-month
041200              go to    dd020-Fetch-Dest-Set
041300     end-if.
041400     if       ws-cur-week not = zero
041500        and   Dsr-Acct-Week not = ws-cur-week
041600              go to    dd020-Fetch-Dest-Set
041700     end-if.
041800     if       Ropt-Filter-Key not = spaces
041900        and   Dsr-Acct-Id not = Ropt-Filter-Key
042000              go to    dd020-Fetch-Dest-Set
042100     end-if.
042200     if       Ropt-Row-Limit not = zero
042300        and   ws-dst-fetch-count >= Ropt-Row-Limit
042400              set      ws-dest-at-eof to true
042500              go to    dd020-Exit
042600     end-if.
042700*>
042800     add      1 to ws-dst-fetch-count.
042900     add      1 to ws-pc-dst-read.
043000     move     Dsr-Acct-Id     to Dst-Acct-Id.
043100     move     Dsr-Acct-Year   to Dst-Acct-Year.
043200     move     Dsr-Acct-Month  to Dst-Acct-Month.
043300     move     Dsr-Acct-Week   to Dst-Acct-Week.
043400     move     Dsr-Acct-Name   to Dst-Acct-Name.
043500     move     Dsr-Acct-Balance to Dst-Acct-Balance.
043600     move     Dsr-Acct-Txn-Date to Dst-Acct-Txn-Date.
043700     move     Dsr-Acct-Status to Dst-Acct-Status.
043800*>
043900 dd020-Exit.
044000     exit     section.
044100*>
044200 dd030-Merge-Step           section.
044300*>*********************************
044400     evaluate true
044500         when  ws-source-at-eof and ws-dest-at-eof
044600              continue
044700         when  ws-source-at-eof
044800              perform  ee020-Emit-Extra-In-Dest thru ee020-Exit
044900              perform  dd020-Fetch-Dest-Set thru dd020-Exit
045000         when  ws-dest-at-eof
045100              perform  ee010-Emit-Missing-In-Dest thru ee010-Exit
045200              perform  dd010-Fetch-Source-Set thru dd010-Exit
045300         when  Src-Acct-Id < Dst-Acct-Id
045400              perform  ee010-Emit-Missing-In-Dest thru ee010-Exit
045500              perform  dd010-Fetch-Source-Set thru dd010-Exit
045600         when  Dst-Acct-Id < Src-Acct-Id
045700              perform  ee020-Emit-Extra-In-Dest thru ee020-Exit
045800              perform  dd020-Fetch-Dest-Set thru dd020-Exit
045900         when  other
046000              perform  ee030-Emit-Mismatches thru ee030-Exit
046100              perform  dd010-Fetch-Source-Set thru dd010-Exit
046200              perform  dd020-Fetch-Dest-Set thru dd020-Exit
046300     end-evaluate.
046400*>
046500 dd030-Exit.
046600     exit     section.
046700*>
046800 ee010-Emit-Missing-In-Dest section.
046900*>*********************************
047000     add      1 to ws-pc-missing.
047100     move     Src-Acct-Id    to Disc-Pk.
047200     set      Disc-Type-Missing to true.
047300     move     spaces to Disc-Column.
047400     move     spaces to Disc-Src-Value.
047500     move     spaces to Disc-Dest-Value.
047600     move     ws-cur-year  to Disc-Year.
047700     move     ws-cur-month to Disc-Month.
047800     move     ws-cur-week  to Disc-Week.
047900     perform  ff000-Write-Discrepancy thru ff000-Exit.
048000*>
048100 ee010-Exit.
048200     exit     section.
048300*>
048400 ee020-Emit-Extra-In-Dest   section.
048500*>*********************************
048600     add      1 to ws-pc-extra.
048700     move     Dst-Acct-Id    to Disc-Pk.
048800     set      Disc-Type-Extra to true.
048900     move     spaces to Disc-Column.
049000     move     spaces to Disc-Src-Value.
049100     move     spaces to Disc-Dest-Value.
049200     move     ws-cur-year  to Disc-Year.
049300     move     ws-cur-month to Disc-Month.
049400     move     ws-cur-week  to Disc-Week.
049500     perform  ff000-Write-Discrepancy thru ff000-Exit.
049600*>
049700 ee020-Exit.
049800     exit     section.
049900*>
050000 ee030-Emit-Mismatches      section.
050100*>*********************************
050200     add      1 to ws-pc-pairs.
050300     call     "CMPR000" using ws-src-row, ws-dst-row,
050400                              RECN-Run-Options, RECN-Mismatch-Table.
050500*>
050600     if       Rms-Count > 0
050700              add      1 to ws-pc-mismatched
050800              perform  gg000-Capture-Sample thru gg000-Exit
050900              perform  ee031-Emit-One-Mismatch thru ee031-Exit
051000                       varying Rms-Idx from 1 by 1
051100                       until   Rms-Idx > Rms-Count
051200     end-if.
051300*>
051400 ee030-Exit.
051500     exit     section.
051600*>
051700 ee031-Emit-One-Mismatch    section.
051800*>*********************************
051900     add      1 to ws-pc-mis-cols.
052000     move     Src-Acct-Id            to Disc-Pk.
052100     set      Disc-Type-Mismatch     to true.
052200     move     Rms-Column  (Rms-Idx)  to Disc-Column.
052300     move     Rms-Src-Value (Rms-Idx) to Disc-Src-Value.
052400     move     Rms-Dest-Value (Rms-Idx) to Disc-Dest-Value.
052500     move     ws-cur-year  to Disc-Year.
052600     move     ws-cur-month to Disc-Month.
052700     move     ws-cur-week  to Disc-Week.
052800     perform  ff000-Write-Discrepancy thru ff000-Exit.
052900*>
053000 ee031-Exit.
053100     exit     section.
053200*>
053300 ff000-Write-Discrepancy    section.
053400*>*********************************
053500     write    recn-discrep-record.
053600*>
053700 ff000-Exit.
053800     exit     section.
053900*>
054000 gg000-Capture-Sample       section.
054100*>*********************************
054200*>  Keeps the run's first 2 distinct primary keys that mismatched,
054300*>  recording the key, first mismatched column and both values.
054400*>
054500     if       ws-sample-count < 2
054600              perform  gg010-Key-Already-Sampled thru gg010-Exit
054700              if       not ws-key-already-sampled
054800                       add      1 to ws-sample-count
054900                       move     Src-Acct-Id to ws-smp-pk (ws-sample-count)
055000                       move     Rms-Column (1)
055100                                to ws-smp-column (ws-sample-count)
055200                       move     Rms-Src-Value (1)
055300                                to ws-smp-src-value (ws-sample-count)
055400                       move     Rms-Dest-Value (1)
055500                                to ws-smp-dst-value (ws-sample-count)
055600              end-if
055700     end-if.
055800*>
055900 gg000-Exit.
056000     exit     section.
056100*>
056200 gg010-Key-Already-Sampled  section.
056300*>*********************************
056400     move     "N" to ws-key-already-sampled-sw.
056500     perform  gg011-Check-One-Sample thru gg011-Exit
056600              varying ws-sample-check-sub from 1 by 1
056700              until   ws-sample-check-sub > ws-sample-count.
056800*>
056900 gg010-Exit.
057000     exit     section.
057100*>
057200 gg011-Check-One-Sample     section.
057300*>*********************************
057400     if       ws-smp-pk (ws-sample-check-sub) = Src-Acct-Id
057500              move     "Y" to ws-key-already-sampled-sw
057600     end-if.
057700*>
057800 gg011-Exit.
057900     exit     section.
058000*>
058100 cc000-Run-Fix-Phase        section.
058200*>*********************************
058300     move     "RECN000" to Rcd-Caller-Prog.
058400     move     "FIXM000" to Rcd-Called-Prog.
058500     set      Rcd-Fn-Apply-Fixes to true.
058600     call     "FIXM000" using RECN-Calling-Data, RECN-Run-Options,
058700                              RECN-Fix-Table.
058800     move     Rfx-Total-Updated to ws-gt-fixed.
058900*>
059000 cc000-Exit.
059100     exit     section.
059200*>
059300 hh010-Print-Heading        section.
059400*>*********************************
059500     move     ws-run-date to Rh1-Run-Date.
059600     write    recn-print-line from RECN-Heading-Line-1.
059700     move     Prog-Name to Rh2-Prog-Name.
059800     write    recn-print-line from RECN-Heading-Line-2.
059900*>
060000 hh010-Exit.
060100     exit     section.
060200*>
060300 hh020-Print-Partition-Block section.
060400*>*********************************
060500     move     ws-cur-label to Rpl-Partition.
060600     write    recn-print-line from RECN-Partition-Line.
060700*>
060800     move     "Source rows read:"      to Rcl-Caption.
060900     move     ws-pc-src-read           to Rcl-Value.
061000     write    recn-print-line from RECN-Counter-Line.
061100     move     "Destination rows read:" to Rcl-Caption.
061200     move     ws-pc-dst-read           to Rcl-Value.
061300     write    recn-print-line from RECN-Counter-Line.
061400     move     "Pairs compared:"        to Rcl-Caption.
061500     move     ws-pc-pairs              to Rcl-Value.
061600     write    recn-print-line from RECN-Counter-Line.
061700     move     "Rows with mismatches:"  to Rcl-Caption.
061800     move     ws-pc-mismatched         to Rcl-Value.
061900     write    recn-print-line from RECN-Counter-Line.
062000     move     "Mismatched columns:"    to Rcl-Caption.
062100     move     ws-pc-mis-cols           to Rcl-Value.
062200     write    recn-print-line from RECN-Counter-Line.
062300     move     "Missing in dest:"       to Rcl-Caption.
062400     move     ws-pc-missing            to Rcl-Value.
062500     write    recn-print-line from RECN-Counter-Line.
062600     move     "Extra in dest:"         to Rcl-Caption.
062700     move     ws-pc-extra              to Rcl-Value.
062800     write    recn-print-line from RECN-Counter-Line.
062900*>
063000 hh020-Exit.
063100     exit     section.
063200*>
063300 hh025-Print-Fix-Summary-Block section.
063400*>*********************************
063500*>  Second pass over the partition table, run once FIXM000 has filled
063600*>  RECN-Fix-Table - reprints the partition label as its own block
063700*>  heading, same as hh020 above, then the fix-summary lines for that
063800*>  partition.
063900*>
064000     move     Rpt-Year  (ws-partition-sub) to ws-cur-year.
064100     move     Rpt-Month (ws-partition-sub) to ws-cur-month.
064200     move     Rpt-Week  (ws-partition-sub) to ws-cur-week.
064300     move     Rpt-Label (ws-partition-sub) to ws-cur-label.
064400     move     ws-cur-label to Rpl-Partition.
064500     write    recn-print-line from RECN-Partition-Line.
064600     perform  hh030-Print-Fix-Summary thru hh030-Exit.
064700*>
064800 hh025-Exit.
064900     exit     section.
065000*>
065100 hh030-Print-Fix-Summary    section.
065200*>*********************************
065300*>  Rows-updated total prints once per partition whether or not any
065400*>  column was actually touched - a partition with nothing to fix
065500*>  still gets its "Rows updated: 0" line, then whatever per-column
065600*>  lines the Rfx-Entry table carries for it (built by FIXM000 in
065700*>  cc000-Run-Fix-Phase).
065800*>
065900     move     zero to ws-fix-block-total.
066000     perform  hh029-Sum-One-Fix-Entry thru hh029-Exit
066100              varying Rfx-Idx from 1 by 1
066200              until   Rfx-Idx > Rfx-Count.
066300     move     ws-fix-block-total to Rfs-Value.
066400     write    recn-print-line from RECN-Fix-Summary-Line.
066500     perform  hh031-Print-One-Fix-Line thru hh031-Exit
066600              varying Rfx-Idx from 1 by 1
066700              until   Rfx-Idx > Rfx-Count.
066800*>
066900 hh030-Exit.
067000     exit     section.
067100*>
067200 hh029-Sum-One-Fix-Entry    section.
067300*>*********************************
067400     if       Rfx-Partition (Rfx-Idx) = ws-cur-label
067500              add      Rfx-Rows-Updated (Rfx-Idx) to ws-fix-block-total
067600     end-if.
067700*>
067800 hh029-Exit.
067900     exit     section.
068000*>
068100 hh031-Print-One-Fix-Line   section.
068200*>*********************************
068300     if       Rfx-Partition (Rfx-Idx) = ws-cur-label
068400              move     Rfx-Column       (Rfx-Idx) to Rfc-Column
068500              move     Rfx-Rows-Updated (Rfx-Idx) to Rfc-Value
068600              write    recn-print-line from RECN-Fix-Column-Line
068700     end-if.
068800*>
068900 hh031-Exit.
069000     exit     section.
069100*>
069200 hh900-Print-Grand-Totals   section.
069300*>*********************************
069400     if       ws-gt-mis-cols = zero
069500        and   ws-gt-missing  = zero
069600        and   ws-gt-extra    = zero
069700              write    recn-print-line from RECN-No-Discrep-Line
069800     end-if.
069900*>
070000     write    recn-print-line from RECN-Grand-Total-Line.
070100     move     "Source rows read:"      to Rcl-Caption.
070200     move     ws-gt-src-read           to Rcl-Value.
070300     write    recn-print-line from RECN-Counter-Line.
070400     move     "Destination rows read:" to Rcl-Caption.
070500     move     ws-gt-dst-read           to Rcl-Value.
070600     write    recn-print-line from RECN-Counter-Line.
070700     move     "Mismatched columns:"    to Rcl-Caption.
070800     move     ws-gt-mis-cols           to Rcl-Value.
070900     write    recn-print-line from RECN-Counter-Line.
071000     move     "Missing in dest:"       to Rcl-Caption.
071100     move     ws-gt-missing            to Rcl-Value.
071200     write    recn-print-line from RECN-Counter-Line.
071300     move     "Extra in dest:"         to Rcl-Caption.
071400     move     ws-gt-extra              to Rcl-Value.
071500     write    recn-print-line from RECN-Counter-Line.
071600     move     "Rows fixed:"            to Rcl-Caption.
071700     move     ws-gt-fixed              to Rcl-Value.
071800     write    recn-print-line from RECN-Counter-Line.
071900*>
072000     perform  hh910-Print-Samples thru hh910-Exit.
072100*>
072200 hh900-Exit.
072300     exit     section.
072400*>
072500 hh910-Print-Samples        section.
072600*>*********************************
072700     perform  hh911-Print-One-Sample thru hh911-Exit
072800              varying ws-sample-print-sub from 1 by 1
072900              until   ws-sample-print-sub > ws-sample-count.
073000*>
073100 hh910-Exit.
073200     exit     section.
073300*>
073400 hh911-Print-One-Sample     section.
073500*>*********************************
073600     move     ws-smp-pk        (ws-sample-print-sub) to Rsl-Pk.
073700     move     ws-smp-column    (ws-sample-print-sub) to Rsl-Column.
073800     move     ws-smp-src-value (ws-sample-print-sub) to Rsl-Src-Value.
073900     move     ws-smp-dst-value (ws-sample-print-sub) to Rsl-Dest-Value.
074000     write    recn-print-line from RECN-Sample-Line.
074100*>
074200 hh911-Exit.
074300     exit     section.
074400*>
