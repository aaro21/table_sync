000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Partition        *
000400*>       Scope Config Row                  *
000500*>*******************************************
000600*>  File size 15 bytes.
000700*>
000800*> One row per requested reconciliation scope entry, read whole
000900*> by PART000 and expanded into the run's partition table.
001000*>
001100*> 06/03/85 vbc - Created for the year-end table audit run.
001200*> 30/11/98 vbc - Scope-Weeks widened to 9 digits (was 6) - Y2K tidy.
001300*> 24/11/25 tmc - Reserve filler taken back out, same reason as the
001400*>                Acct and Discrep records' - SCOPEIN's 15-byte row is
001500*>                fixed by the interchange spec.
001600*>
001700 01  RECN-Scope-Record.
001800     03  Scope-Year             pic 9(4).
001900     03  Scope-Month            pic 99.
002000     03  Scope-Weeks            pic x(9).
002100         88  Scope-Whole-Month      value spaces.
002200     03  Scope-Weeks-Tbl redefines Scope-Weeks.
002300         05  Scope-Week-Digit   pic x occurs 9 times.
002400*>
