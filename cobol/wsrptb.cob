000100*>*******************************************
000200*>  Working Table Of Expanded Partitions     *
000300*>*******************************************
000400*>
000500*> Built once by PART000 from the scope config, walked by RECN000,
000600*> FIXM000 (via RECN000) and FIXR000 in the same order every time.
000700*>
000800*> 09/03/85 vbc - Created for the year-end table audit run.
000900*> 21/02/99 vbc - Rpt-Entry occurs raised 100 to 400, Y2K capacity chk.
001000*>
001100 01  RECN-Partition-Table.
001200     03  Rpt-Count              pic 9(4)        comp value zero.
001300     03  Rpt-Entry occurs 400 times
001400                    indexed by Rpt-Idx.
001500         05  Rpt-Year           pic 9(4).
001600         05  Rpt-Month          pic 99.
001700         05  Rpt-Week           pic 9.
001800         05  Rpt-Label          pic x(10).
001900     03  filler                 pic x(4).
002000*>
