000100*>*******************************************
000200*>  Print Line Layouts For The Account       *
000300*>  Reconciliation Summary Report            *
000400*>*******************************************
000500*>  132 column landscape print, no Report Writer - plain lines.
000600*>
000700*> 10/03/85 vbc - Created for the year-end table audit run.
000800*> 02/12/98 vbc - Grand-total line widened, Y2K reporting sweep.
000900*> 17/06/21 tmc - Fix-column line added for the in-line fix summary.
001000*>
001100 01  RECN-Print-Line             pic x(132).
001200*>
001300 01  RECN-Heading-Line-1.
001400     03  Rh1-Title              pic x(38)
001500                       value "ACAS ACCOUNT RECONCILIATION SUMMARY".
001600     03  filler                 pic x(2).
001700     03  Rh1-Run-Date-Lit       pic x(9)  value "Run Date ".
001800     03  Rh1-Run-Date           pic x(10).
001900     03  filler                 pic x(73).
002000*>
002100 01  RECN-Heading-Line-2.
002200     03  Rh2-Prog-Lit           pic x(9)  value "Program: ".
002300     03  Rh2-Prog-Name          pic x(17).
002400     03  filler                 pic x(106).
002500*>
002600 01  RECN-Partition-Line.
002700     03  Rpl-Lit                pic x(10) value "PARTITION ".
002800     03  Rpl-Partition          pic x(10).
002900     03  filler                 pic x(112).
003000*>
003100 01  RECN-Counter-Line.
003200     03  Rcl-Caption            pic x(28).
003300     03  Rcl-Value              pic zz,zzz,zz9.
003400     03  filler                 pic x(94).
003500*>
003600 01  RECN-Fix-Summary-Line.
003700     03  Rfs-Caption            pic x(20) value "Rows updated:".
003800     03  Rfs-Value              pic zz,zzz,zz9.
003900     03  filler                 pic x(102).
004000*>
004100 01  RECN-Fix-Column-Line.
004200     03  filler                 pic x(6)  value "  -> ".
004300     03  Rfc-Column             pic x(12).
004400     03  filler                 pic x(7)  value " rows: ".
004500     03  Rfc-Value              pic zz,zzz,zz9.
004600     03  filler                 pic x(97).
004700*>
004800 01  RECN-Sample-Line.
004900     03  filler                 pic x(10) value "SAMPLE PK ".
005000     03  Rsl-Pk                 pic x(10).
005100     03  filler                 pic x(8)  value " COLUMN ".
005200     03  Rsl-Column             pic x(12).
005300     03  filler                 pic x(2)  value ": ".
005400     03  Rsl-Src-Value          pic x(20).
005500     03  filler                 pic x(4)  value " -> ".
005600     03  Rsl-Dest-Value         pic x(20).
005700     03  filler                 pic x(46).
005800*>
005900 01  RECN-No-Discrep-Line.
006000     03  filler                 pic x(24)
006100                                 value "No discrepancies found.".
006200     03  filler                 pic x(108).
006300*>
006400 01  RECN-Grand-Total-Line.
006500     03  Rgt-Lit                pic x(20) value "GRAND TOTALS".
006600     03  filler                 pic x(112).
006700*>
