000100*>****************************************************************
000200*>                                                               *
000300*>         F I X   R E P O R T   ( D R Y   R U N )               *
000400*>                                                               *
000500*>    Stand-alone entry point for finance to preview what the    *
000600*>    in-line fix phase would change, with no files touched -    *
000700*>    CALLs FIXM000 with dry run forced on and prints the same   *
000800*>    fix-summary block RECN000 prints, per partition.            *
000900*>                                                               *
001000*>****************************************************************
001100*>
001200 identification          division.
001300*>===============================
001400*>
001500 program-id.             FIXR000.
001600 author.                 R J TAYLOR.
001700 installation.           APPLEWOOD COMPUTERS - RECONCILIATION UNIT.
001800 date-written.           14-MAR-85.
001900 date-compiled.
002000 security.               COPYRIGHT (C) 1985-2026, APPLEWOOD COMPUTERS.
002100*>**
002200*>    Remarks.           Preview-only wrapper around FIXM000 - the
002300*>                       dry-run switch is forced on before the CALL,
002400*>                       so FIXM000 never opens DEST-FILE at all and
002500*>                       reads DISCREP-FILE input-only, copying it
002600*>                       straight through with no fixes applied.
002700*>                       Run on demand by finance ahead of the
002800*>                       nightly job, never as part of it.
002900*>**
003000*>    Called modules.     PART000, FIXM000.
003100*>    Files used.        SUMMARY-REPORT.
003200*>**
003300*> Changes:
003400*> 14/03/85 rjt -    Created for the year-end table audit run.
003500*> 07/10/92 rjt -    Partition heading line added, finance could not
003600*>                   tell which period a fix block belonged to.
003700*> 26/01/99 vbc -    Y2K sweep - Rpt-Label century display re-tested,
003800*>                   passed clean.
003900*> 15/05/11 jab -    Dry-run switch now forced here rather than left
004000*>                   to the operator JCL, after a live run slipped
004100*>                   through with the switch defaulted wrong.
004200*> 09/03/20 tmc -    Grand-total block reused unchanged from RECN000
004300*>                   so the two reports read the same way.
004400*> 19/09/25 vbc -    Copyright notice update superseding all previous.
004500*> 09/11/25 tmc -    cc000 now prints Rows updated: unconditionally
004600*>                   per partition, matching the same fix in RECN000
004700*>                   - a dry run with nothing staged was printing no
004800*>                   fix-summary line at all instead of a zero one.
004900*> 16/11/25 vbc -    Prog-Name moved back to a 77-level item carrying
005000*>                   the version tag, matching the rest of the suite.
005100*>**
005200*>*********************************************************************
005300*>
005400 environment              division.
005500*>================================
005600*>
005700 configuration            section.
005800 special-names.
005900     c01 is top-of-form
006000     class    fixr-digit is "0" thru "9".
006100*>
006200 input-output             section.
006300 file-control.
006400     select   summary-report assign to SUMMRPT
006500              organization is sequential
006600              file status is ws-report-status.
006700*>
006800 data                     division.
006900*>================================
007000*>
007100 file section.
007200*>
007300 fd  summary-report
007400     recording mode is f
007500     label records are standard
007600     record contains 132 characters
007700     block contains 0 records
007800     data record is recn-print-line.
007900 copy "wsrprt.cob".
008000*>
008100 working-storage          section.
008200*>--------------------------------
008300*>
008400 77  Prog-Name             pic x(17)  value "FIXR000 (1.0.00)".
008500*>
008600*> Run date, held as a plain edited string on the heading line - the
008700*> broken-out view below is what a future ACCEPT FROM DATE fill-in
008800*> would move its year/month/day pieces into.
008900*>
009000 01  ws-run-date-work      value spaces.
009100     03  ws-rdw-yr          pic x(4).
009200     03  ws-rdw-sep1        pic x.
009300     03  ws-rdw-mo          pic x(2).
009400     03  ws-rdw-sep2        pic x.
009500     03  ws-rdw-dy          pic x(2).
009600 01  ws-run-date  redefines ws-run-date-work
009700                           pic x(10).
009800 01  ws-report-status      pic xx     value "00".
009900 01  ws-report-status-num redefines ws-report-status
010000                           pic 99.
010100*>
010200*> Current partition being reported - copied out of the partition
010300*> table entry, same shape RECN000 keeps, so the fix-summary print
010400*> paragraphs below read identically to the ones in the nightly run.
010500*>
010600 01  ws-cur-partition.
010700     03  ws-cur-year        pic 9(4).
010800     03  ws-cur-month       pic 99.
010900     03  ws-cur-week        pic 9.
011000     03  ws-cur-label       pic x(10).
011100 01  ws-cur-partition-key  redefines ws-cur-partition.
011200     03  filler             pic x(7).
011300     03  filler             pic x(10).
011400 01  ws-partition-sub      pic 9(4)   comp value zero.
011500*>
011600 01  ws-fix-block-total    pic 9(6)   comp value zero.
011700*>
011800*> Forced-dry-run copy of the run options - built here rather than
011900*> read off any file, so the switch can never be left off by mistake
012000*> the way the live nightly run's copy can.
012100*>
012200 copy "wsrprm.cob".
012300*>
012400 copy "wscall.cob".
012500 copy "wsrptb.cob".
012600 copy "wsrfix.cob".
012700*>
012800 procedure division.
012900*>******************
013000*>
013100 aa000-Main-Control        section.
013200*>*********************************
013300     perform  aa010-Open-Files thru aa010-Exit.
013400     perform  bb000-Force-Dry-Run thru bb000-Exit.
013500*>
013600     move     "FIXR000" to Rcd-Caller-Prog.
013700     move     "PART000" to Rcd-Called-Prog.
013800     set      Rcd-Fn-Build-Partitions to true.
013900     call     "PART000" using RECN-Calling-Data, RECN-Partition-Table.
014000*>
014100     move     "FIXR000" to Rcd-Caller-Prog.
014200     move     "FIXM000" to Rcd-Called-Prog.
014300     set      Rcd-Fn-Apply-Fixes to true.
014400     call     "FIXM000" using RECN-Calling-Data, RECN-Run-Options,
014500                              RECN-Fix-Table.
014600*>
014700     perform  cc000-Print-Fix-Summary thru cc000-Exit
014800              varying  ws-partition-sub from 1 by 1
014900              until    ws-partition-sub > Rpt-Count.
015000*>
015100     perform  hh900-Print-Grand-Totals thru hh900-Exit.
015200*>
015300     close    summary-report.
015400     stop     run.
015500*>
015600 aa010-Open-Files          section.
015700*>*********************************
015800     open     output summary-report.
015900     perform  hh010-Print-Heading thru hh010-Exit.
016000*>
016100 aa010-Exit.
016200     exit     section.
016300*>
016400 bb000-Force-Dry-Run       section.
016500*>*********************************
016600*>  The switch this program cares about is forced here in code, not
016700*>  left to whatever the run-options file or JCL override happened
016800*>  to set - see the 15/05/11 change note above.
016900*>
017000     set      Ropt-Skip-Nulls   to true.
017100     set      Ropt-No-Row-Hash  to true.
017200     set      Ropt-Dry-Run      to true.
017300     move     zero to Ropt-Row-Limit.
017400     move     spaces to Ropt-Filter-Key.
017500     move     zero to Rfx-Count.
017600     move     zero to Rfx-Total-Updated.
017700*>
017800 bb000-Exit.
017900     exit     section.
018000*>
018100 cc000-Print-Fix-Summary   section.
018200*>*********************************
018300*>  One partition's worth of the same fix-summary block RECN000
018400*>  prints in-line.  The rows-updated total prints unconditionally,
018500*>  same as the nightly run - since this is always a dry run, the
018600*>  total and every per-column line come back a clean nil for
018700*>  finance to compare against the live figures, but the line still
018800*>  has to appear so the two reports read the same way partition by
018900*>  partition.
019000*>
019100     move     Rpt-Year  (ws-partition-sub) to ws-cur-year.
019200     move     Rpt-Month (ws-partition-sub) to ws-cur-month.
019300*>
019400*> Rpt-Week comes back off a table built by PART000 in a separate
019500*> CALL, not off a file this program reads itself - guard against a
019600*> corrupt or short-moved table entry before it reaches the printed
019700*> label, the way the other reconciliation modules guard their own
019800*> table digits.
019900*>
020000     if       Rpt-Week (ws-partition-sub) is fixr-digit
020100              move     Rpt-Week (ws-partition-sub) to ws-cur-week
020200     else
020300              move     zero to ws-cur-week
020400     end-if.
020500     move     Rpt-Label (ws-partition-sub) to ws-cur-label.
020600*>
020700     move     ws-cur-label to Rpl-Partition.
020800     write    recn-print-line from RECN-Partition-Line.
020900*>
021000     move     zero to ws-fix-block-total.
021100     perform  cc005-Sum-One-Fix-Entry thru cc005-Exit
021200              varying Rfx-Idx from 1 by 1
021300              until   Rfx-Idx > Rfx-Count.
021400     move     ws-fix-block-total to Rfs-Value.
021500     write    recn-print-line from RECN-Fix-Summary-Line.
021600     perform  cc010-Print-One-Fix-Line thru cc010-Exit
021700              varying Rfx-Idx from 1 by 1
021800              until   Rfx-Idx > Rfx-Count.
021900*>
022000 cc000-Exit.
022100     exit     section.
022200*>
022300 cc005-Sum-One-Fix-Entry   section.
022400*>*********************************
022500     if       Rfx-Partition (Rfx-Idx) = ws-cur-label
022600              add      Rfx-Rows-Updated (Rfx-Idx) to ws-fix-block-total
022700     end-if.
022800*>
022900 cc005-Exit.
023000     exit     section.
023100*>
023200 cc010-Print-One-Fix-Line  section.
023300*>*********************************
023400     if       Rfx-Partition (Rfx-Idx) = ws-cur-label
023500              move     Rfx-Column       (Rfx-Idx) to Rfc-Column
023600              move     Rfx-Rows-Updated (Rfx-Idx) to Rfc-Value
023700              write    recn-print-line from RECN-Fix-Column-Line
023800     end-if.
023900*>
024000 cc010-Exit.
024100     exit     section.
024200*>
024300 hh010-Print-Heading       section.
024400*>*********************************
024500     move     ws-run-date to Rh1-Run-Date.
024600     write    recn-print-line from RECN-Heading-Line-1.
024700     move     Prog-Name to Rh2-Prog-Name.
024800     write    recn-print-line from RECN-Heading-Line-2.
024900*>
025000 hh010-Exit.
025100     exit     section.
025200*>
025300 hh900-Print-Grand-Totals  section.
025400*>*********************************
025500*>  Rows-updated always comes back zero on a dry run - FIXM000 never
025600*>  stages or applies a fix when Ropt-Dry-Run is set - which is the
025700*>  whole point of running this report before the nightly job does
025800*>  the real work.
025900*>
026000     write    recn-print-line from RECN-No-Discrep-Line.
026100     write    recn-print-line from RECN-Grand-Total-Line.
026200     move     "Rows fixed:"            to Rcl-Caption.
026300     move     Rfx-Total-Updated        to Rcl-Value.
026400     write    recn-print-line from RECN-Counter-Line.
026500*>
026600 hh900-Exit.
026700     exit     section.
026800*>
