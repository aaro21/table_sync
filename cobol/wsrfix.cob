000100*>*******************************************
000200*>  Working Table Of Fix-Phase Update       *
000300*>  Counts By Partition And Column          *
000400*>*******************************************
000500*>
000600*> Built once by FIXM000 at the end of a run's fix pass, walked by
000700*> RECN000/FIXR000 to print the fix-summary block of the report.
000800*>
000900*> 11/03/85 vbc - Created for the year-end table audit run.
001000*> 04/03/99 vbc - Rfx-Entry occurs raised 30 to 60, Y2K capacity chk.
001100*>
001200 01  RECN-Fix-Table.
001300     03  Rfx-Count              pic 9(4)        comp value zero.
001400     03  Rfx-Total-Updated      pic 9(6)        comp value zero.
001500     03  Rfx-Entry occurs 60 times
001600                    indexed by Rfx-Idx.
001700         05  Rfx-Partition      pic x(10).
001800         05  Rfx-Column         pic x(12).
001900         05  Rfx-Rows-Updated   pic 9(6)        comp.
002000     03  filler                 pic x(4).
002100*>
