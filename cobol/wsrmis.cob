000100*>*******************************************
000200*>  Working Table Of Mismatched Columns      *
000300*>       Returned By CMPR000                *
000400*>*******************************************
000500*>
000600*> One entry per column that failed the tolerant-equality test for
000700*> the row pair just compared, plus the two row hashes used for the
000800*> fast-path skip.
000900*>
001000*> 10/03/85 vbc - Created for the year-end table audit run.
001100*> 21/02/99 vbc - Rms-Src-Hash/Rms-Dest-Hash widened, Y2K digest chk.
001200*>
001300 01  RECN-Mismatch-Table.
001400     03  Rms-Count              pic 9           comp value zero.
001500     03  Rms-Src-Hash           pic x(80)       value spaces.
001600     03  Rms-Dest-Hash          pic x(80)       value spaces.
001700     03  Rms-Entry occurs 10 times
001800                    indexed by Rms-Idx.
001900         05  Rms-Column         pic x(12).
002000         05  Rms-Src-Value      pic x(20).
002100         05  Rms-Dest-Value     pic x(20).
002200     03  filler                 pic x(4).
002300*>
