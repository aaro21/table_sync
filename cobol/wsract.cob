000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Reconciled       *
000400*>       Account Row (Source & Dest)       *
000500*>     Uses Acct-Id as primary key         *
000600*>*******************************************
000700*>  File size 60 bytes.
000800*>
000900*> THIS LAYOUT IS SHARED BY SOURCE-FILE, DEST-FILE AND FIXED-DEST-FILE
001000*> (COPY ... REPLACING to get distinct Src-/Dst- working copies).
001100*>
001200*> 04/03/85 vbc - Created for the year-end table audit run.
001300*> 11/09/98 vbc - Widened Acct-Balance for the century rollover, added
001400*>                the Acct-Partition-Key redefine used by the merge.
001500*> 14/02/07 rjt - Acct-Txn-Date-Ymd redefine added for date-only compare.
001600*> 24/11/25 tmc - Reserve filler taken back out - the extract's 60-byte
001700*>                row length is fixed by the interchange spec with the
001800*>                other shops on this feed, and the 4-byte pad we added
001900*>                in 09/11/12 for the never-delivered sub-type field
002000*>                was quietly pushing every SOURCE-FILE/DEST-FILE row
002100*>                out to 64, one byte off from what SOURCEIN/DESTIN
002200*>                actually carry.
002300*>
002400 01  RECN-Acct-Record.
002500     03  Acct-Id                pic x(10).
002600     03  Acct-Partition.
002700         05  Acct-Year          pic 9(4).
002800         05  Acct-Month         pic 99.
002900         05  Acct-Week          pic 9.
003000     03  Acct-Partition-Key redefines Acct-Partition
003100                                pic x(7).
003200     03  Acct-Name              pic x(20).
003300     03  Acct-Balance           pic s9(9)v99
003400                                 sign is trailing separate character.
003500     03  Acct-Balance-Chars redefines Acct-Balance
003600                                pic x(12).
003700     03  Acct-Txn-Date          pic x(10).
003800     03  Acct-Txn-Date-Ymd redefines Acct-Txn-Date.
003900         05  Acct-Txn-Yr        pic x(4).
004000         05  filler             pic x value "-".
004100         05  Acct-Txn-Mo        pic x(2).
004200         05  filler             pic x value "-".
004300         05  Acct-Txn-Dy        pic x(2).
004400     03  Acct-Status            pic x.
004500         88  Acct-Active            value "A".
004600         88  Acct-Closed             value "C".
004700         88  Acct-Suspended           value "S".
004800*>
